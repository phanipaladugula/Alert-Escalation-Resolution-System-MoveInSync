000100******************************************************************
000200* ALRRSTX.cpybk
000300* I-O FORMAT: ALERT-RESOLVE-RECORD  FROM FILE ALERT-RESOLVE-FILE
000400* ONE ROW PER MANUAL-RESOLVE REQUEST HANDED UP BY THE HELP DESK
000500* SCREEN - ALRRESLV READS THIS FILE AND STAMPS EACH ALERT-ID ON
000600* IT RESOLVED, OR BOUNCES IT TO ALRRSREJ IF IT CANNOT BE.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* ALR0062 - TWALLACE- 15/02/2011 - INITIAL VERSION.
001100******************************************************************
001200 01  ALERT-RESOLVE-RECORD.
001300     05  RSTX-ALERT-ID               PIC 9(09).
001400     05  RSTX-REQUESTED-BY           PIC X(20).
001500*        HELP-DESK OPERATOR ID OR "API" WHEN SYSTEM-DRIVEN
001600     05  FILLER                      PIC X(11).

000100******************************************************************
000200* LKOVRSPD.cpybk
000300* LINKAGE RECORD FOR CALL "ALRVOVSP" (OVERSPEED RULE EVALUATOR)
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* ALR0006 - RKPATEL - 16/03/1994 - INITIAL VERSION.
000800******************************************************************
000900 01  WK-C-OVSP-RECORD.
001000     05  WK-C-OVSP-INPUT.
001100         10  WK-C-OVSP-DRIVER-ID      PIC X(20).
001200         10  WK-C-OVSP-CURR-TS-14     PIC 9(14).
001300*            CURRENT ALERT'S DATE+TIME AS ONE 14-DIGIT KEY
001400         10  WK-C-OVSP-ESC-COUNT      PIC 9(04).
001500         10  WK-C-OVSP-WINDOW-MINS    PIC 9(06).
001600         10  WK-C-OVSP-RUN-TS-14      PIC 9(14).
001700*            RUN DATE+TIME - "NOW" FOR THE WINDOW-START CALC
001800     05  WK-C-OVSP-OUTPUT.
001900         10  WK-C-OVSP-SEVERITY       PIC X(08).
002000         10  WK-C-OVSP-STATUS         PIC X(12).
002100         10  WK-C-OVSP-EVALUATED      PIC X(01).
002200*            "Y" IF THE RULE ACTUALLY RAN (DRIVER-ID PRESENT)

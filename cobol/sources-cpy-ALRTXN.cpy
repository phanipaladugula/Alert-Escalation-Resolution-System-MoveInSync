000100******************************************************************
000200* ALRTXN.cpybk
000300* I-O FORMAT: ALERT-TXN-RECORD  FROM FILE ALERT-TXN-FILE
000400* ONE INCOMING ALERT TRANSACTION PER ROW - SOURCE FEED FOR ALRDING
000500* FIELDS MIRROR ALERT-RECORD MINUS ALERT-ID/SEVERITY/STATUS, WHICH
000600* ARE ASSIGNED DURING INGESTION - SEE ALERTREC COPYBOOK.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* ALR0005 - RKPATEL - 15/03/1994 - INITIAL VERSION.
001100******************************************************************
001200 01  ALERT-TXN-RECORD.
001300     05  TXN-SOURCE-TYPE             PIC X(20).
001400     05  TXN-DRIVER-ID               PIC X(20).
001500     05  TXN-METADATA-RAW            PIC X(200).
001600     05  TXN-CLOSE-MARKER            PIC X(40).
001700     05  FILLER                      PIC X(11).

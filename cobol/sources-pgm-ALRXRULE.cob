000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRXRULE.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE LOADS THE RULE-CONFIG-FILE INTO A
001200*               WORKING-STORAGE TABLE THE FIRST TIME IT IS
001300*               CALLED IN A RUN, THEN LOOKS UP ONE SOURCE-TYPE
001400*               PER CALL AGAINST THE TABLE. RENAMED FROM THE
001500*               OLD TRFXPARA PARAMETER LOOKUP ROUTINE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* ALR0010 - RKPATEL - 16/03/1994 - INITIAL VERSION - REWORKED
002100*                      TRFXPARA TO SCAN A SMALL IN-MEMORY TABLE
002200*                      INSTEAD OF DOING A KEYED READ PER CALL.
002300* ALR0033 - MOKAFOR - 18/07/2004 - RAISED THE TABLE CEILING FROM
002400*                      3 TO 10 ROWS (SEE RULECFG COPYBOOK).
002500* ALR0058 - TWALLACE- 03/05/2011 - CASE-FOLD THE INCOMING
002600*                      SOURCE-TYPE BEFORE THE TABLE SCAN SO A
002700*                      LOWER-CASE FEED VALUE STILL MATCHES.
002800* ALR0070 - TWALLACE- 15/02/2011 - GROUPED THE LOAD-FLAG/UPPER-
002900*                      CASE-KEY SWITCHES UNDER ONE WORKING-STORAGE
003000*                      RECORD SO DUMP FORMATTING SHOWS THEM AS A
003100*                      SINGLE FIELD RANGE.
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RULE-CONFIG-FILE ASSIGN TO RULECFGF
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  RULE-CONFIG-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  RULE-CONFIG-FD-REC.
005700     COPY RULECFG.
005800 01  RULE-CONFIG-FD-REC-VIEW REDEFINES RULE-CONFIG-FD-REC.
005900     05  FILLER                      PIC X(80).
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM ALRXRULE  **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 COPY ALRCMWS.
006900 COPY RULETBL.
007000 01  WK-C-WORK-AREA.
007100     05  WK-C-TABLE-LOADED       PIC X(01)      VALUE "N".
007200         88  WK-C-TABLE-IS-LOADED    VALUE "Y".
007300     05  WK-C-UPPER-SOURCE-TYPE  PIC X(20).
007400     05  FILLER                  PIC X(03).
007500 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
007600     05  FILLER                  PIC X(24).
007700 77  WK-N-SUB                    PIC 9(02)      COMP-3.
007800
007900 EJECT
008000 LINKAGE SECTION.
008100*****************
008200 COPY LKRULCFG.
008300 01  WK-C-XRULE-RECORD-VIEW REDEFINES WK-C-XRULE-RECORD.
008400     05  FILLER                      PIC X(78).
008500 EJECT
008600***********************************************
008700 PROCEDURE DIVISION USING WK-C-XRULE-RECORD.
008800***********************************************
008900 MAIN-MODULE.
009000     IF      NOT WK-C-TABLE-IS-LOADED
009100             PERFORM A000-LOAD-RULE-TABLE
009200                THRU A099-LOAD-RULE-TABLE-EX.
009300     PERFORM B000-FIND-SOURCE-TYPE
009400        THRU B099-FIND-SOURCE-TYPE-EX.
009500     EXIT PROGRAM.
009600
009700 EJECT
009800*---------------------------------------------------------------*
009900 A000-LOAD-RULE-TABLE.
010000*---------------------------------------------------------------*
010100     MOVE    ZERO                    TO    WK-C-RULE-ROW-COUNT.
010200     OPEN    INPUT RULE-CONFIG-FILE.
010300     IF      NOT WK-C-SUCCESSFUL
010400             DISPLAY "ALRXRULE - OPEN FILE ERROR - RULECFGF"
010500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600             MOVE    "COM0206"       TO WK-C-XRULE-ERROR-CD
010700             GO TO A099-LOAD-RULE-TABLE-EX.
010800
010900     PERFORM A010-READ-ONE-RULE-ROW
011000        THRU A019-READ-ONE-RULE-ROW-EX
011100             UNTIL WK-C-END-OF-FILE.
011200
011300     CLOSE   RULE-CONFIG-FILE.
011400     SET     WK-C-TABLE-IS-LOADED   TO TRUE.
011500
011600 A099-LOAD-RULE-TABLE-EX.
011700     EXIT.
011800
011900*---------------------------------------------------------------*
012000 A010-READ-ONE-RULE-ROW.
012100*---------------------------------------------------------------*
012200     READ    RULE-CONFIG-FILE.
012300     IF      WK-C-END-OF-FILE
012400             GO TO A019-READ-ONE-RULE-ROW-EX.
012500
012600     IF      NOT WK-C-SUCCESSFUL
012700             DISPLAY "ALRXRULE - READ FILE ERROR - RULECFGF"
012800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900             GO TO A019-READ-ONE-RULE-ROW-EX.
013000
013100     IF      WK-C-RULE-ROW-COUNT < 10
013200             ADD  1  TO WK-C-RULE-ROW-COUNT
013300             MOVE RULE-SOURCE-TYPE
013400                  TO WK-C-RULE-SOURCE-TYPE(WK-C-RULE-ROW-COUNT)
013500             MOVE RULE-ESCALATE-IF-COUNT
013600                  TO WK-C-RULE-ESC-COUNT(WK-C-RULE-ROW-COUNT)
013700             MOVE RULE-WINDOW-MINS
013800                  TO WK-C-RULE-WINDOW-MINS(WK-C-RULE-ROW-COUNT)
013900             MOVE RULE-AUTO-CLOSE-IF
014000                  TO WK-C-RULE-AUTO-CLOSE-IF(WK-C-RULE-ROW-COUNT).
014100
014200 A019-READ-ONE-RULE-ROW-EX.
014300     EXIT.
014400
014500 EJECT
014600*---------------------------------------------------------------*
014700 B000-FIND-SOURCE-TYPE.
014800*---------------------------------------------------------------*
014900     MOVE    "N"                     TO    WK-C-XRULE-FOUND.
015000     MOVE    ZERO                    TO    WK-C-XRULE-ESC-COUNT.
015100     MOVE    ZERO                    TO    WK-C-XRULE-WINDOW-MINS.
015200     MOVE    SPACES              TO    WK-C-XRULE-AUTO-CLOSE-IF.
015300     MOVE    SPACES                  TO    WK-C-XRULE-ERROR-CD.
015400     MOVE    WK-C-XRULE-SOURCE-TYPE  TO    WK-C-UPPER-SOURCE-TYPE.
015500     INSPECT WK-C-UPPER-SOURCE-TYPE
015600             CONVERTING
015700             "abcdefghijklmnopqrstuvwxyz"
015800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015900
016000     MOVE    ZERO                    TO    WK-N-SUB.
016100     PERFORM B010-SCAN-ONE-ROW
016200        THRU B019-SCAN-ONE-ROW-EX
016300             VARYING WK-N-SUB FROM 1 BY 1
016400             UNTIL WK-N-SUB > WK-C-RULE-ROW-COUNT
016500                OR WK-C-XRULE-FOUND = "Y".
016600
016700 B099-FIND-SOURCE-TYPE-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 B010-SCAN-ONE-ROW.
017200*---------------------------------------------------------------*
017300     IF      WK-C-RULE-SOURCE-TYPE(WK-N-SUB)
017400                              = WK-C-UPPER-SOURCE-TYPE
017500             MOVE "Y"                TO WK-C-XRULE-FOUND
017600             MOVE WK-C-RULE-ESC-COUNT(WK-N-SUB)
017700                                      TO WK-C-XRULE-ESC-COUNT
017800             MOVE WK-C-RULE-WINDOW-MINS(WK-N-SUB)
017900                                      TO WK-C-XRULE-WINDOW-MINS
018000             MOVE WK-C-RULE-AUTO-CLOSE-IF(WK-N-SUB)
018100                                  TO WK-C-XRULE-AUTO-CLOSE-IF.
018200
018300 B019-SCAN-ONE-ROW-EX.
018400     EXIT.
018500
018600******************************************************************
018700*************** END OF PROGRAM SOURCE - ALRXRULE ***************
018800******************************************************************

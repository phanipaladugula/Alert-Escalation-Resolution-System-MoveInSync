000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRVOVSP.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  OVERSPEED RULE EVALUATOR.  COUNTS THE OVERSPEED
001200*               ALERTS RAISED FOR ONE DRIVER-ID WITHIN THE ROLLING
001300*               WINDOW-MINS LOOK-BACK WINDOW (THE ALERT JUST
001400*               INGESTED HAS ALREADY BEEN WRITTEN TO ALERT-FILE
001500*               BY THE CALLER AND CONTRIBUTES TO THE COUNT).
001600*               IF THE COUNT REACHES THE ESCALATE-IF-COUNT
001700*               THRESHOLD, HANDS BACK CRITICAL/ESCALATED, ELSE
001800*               WARNING/OPEN.  IF DRIVER-ID IS BLANK THE CALLER
001900*               IS TOLD "NOT EVALUATED" AND MUST LEAVE THE ALERT
002000*               AS ALREADY STAMPED.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* ALR0017 - RKPATEL - 16/03/1994 - INITIAL VERSION - REWORKED THE
002600*                      OLD TRFVLMT STP-LIMIT LOOKUP SHAPE (SCAN A
002700*                      KEYED MASTER, COMPARE AGAINST A THRESHOLD)
002800*                      INTO A ROLLING-WINDOW ALERT COUNTER.
002900* ALR0052 - MOKAFOR - 09/01/2011 - ALERT-FILE NOW OPENED INDEXED
003000*                      SO THIS EVALUATOR CAN START/READ-NEXT IN
003100*                      ALERT-ID ORDER RATHER THAN A PLAIN SCAN.
003200* ALR0073 - TWALLACE- 15/02/2011 - ADDED FULL-RECORD REDEFINES
003300*                      VIEWS OVER THE PASSED ALERT-RECORD AND THE
003400*                      LINKAGE RECORD SO A CORE DUMP SHOWS THE
003500*                      WHOLE PARAMETER AS ONE CONTIGUOUS FIELD.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ALERT-FILE ASSIGN TO ALRALRTF
004900      ORGANIZATION      IS INDEXED
005000      ACCESS MODE       IS DYNAMIC
005100      RECORD KEY        IS ALERT-ID
005200      FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  ALERT-FILE
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS ALERT-RECORD.
006300 01  ALERT-RECORD.
006400     COPY ALERTREC.
006500 01  ALERT-RECORD-VIEW REDEFINES ALERT-RECORD.
006600     05  FILLER                      PIC X(328).
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM ALRVOVSP  **".
007300
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 COPY ALRCMWS.
007600
007700 01  WK-C-WORK-AREA.
007800     05  WK-C-END-OF-SCAN            PIC X(01)      VALUE "N".
007900   88  WK-C-NO-MORE-ALERTS         VALUE "Y".
008000
008100 01  WK-N-COUNT-AREA.
008200     05  WK-N-OVSP-COUNT             PIC 9(07)      COMP-3.
008300
008400 COPY LKMINS.
008500
008600 01  WK-N-MINS-ALT.
008700     05  WK-N-WINDOW-START-MINS      PIC 9(11).
008800     05  WK-N-CURR-ALERT-MINS        PIC 9(11).
008900 01  WK-N-MINS-ALT-VIEW REDEFINES WK-N-MINS-ALT.
009000     05  FILLER                      PIC X(22).
009100
009200 EJECT
009300 LINKAGE SECTION.
009400*****************
009500 COPY LKOVRSPD.
009600 01  WK-C-OVSP-RECORD-VIEW REDEFINES WK-C-OVSP-RECORD.
009700     05  FILLER                      PIC X(79).
009800 EJECT
009900***********************************************
010000 PROCEDURE DIVISION USING WK-C-OVSP-RECORD.
010100***********************************************
010200 MAIN-MODULE.
010300     MOVE    "N"                     TO    WK-C-OVSP-EVALUATED.
010400     IF      WK-C-OVSP-DRIVER-ID = SPACES
010500       OR WK-C-OVSP-DRIVER-ID = "UNKNOWN"
010600       GO TO MAIN-MODULE-EX.
010700
010800     MOVE    WK-C-OVSP-RUN-TS-14     TO    WK-C-MINS-TS-14.
010900     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
011000     COMPUTE WK-N-WINDOW-START-MINS =
011100       WK-C-MINS-ABS-MINUTES - WK-C-OVSP-WINDOW-MINS.
011200
011300     OPEN    INPUT ALERT-FILE.
011400     IF      NOT WK-C-SUCCESSFUL
011500       DISPLAY "ALRVOVSP - OPEN FILE ERROR - ALRALRTF"
011600       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011700       GO TO MAIN-MODULE-EX.
011800
011900     MOVE    ZERO                    TO    WK-N-OVSP-COUNT.
012000     MOVE    ZEROES                  TO    ALERT-ID.
012100     START   ALERT-FILE KEY IS NOT LESS THAN ALERT-ID
012200       INVALID KEY
012300       SET     WK-C-NO-MORE-ALERTS TO TRUE.
012400
012500     PERFORM B000-SCAN-ALERT-FILE
012600  THRU B099-SCAN-ALERT-FILE-EX
012700       UNTIL WK-C-NO-MORE-ALERTS.
012800
012900     CLOSE   ALERT-FILE.
013000
013100     MOVE    "Y"                     TO    WK-C-OVSP-EVALUATED.
013200     IF      WK-N-OVSP-COUNT >= WK-C-OVSP-ESC-COUNT
013300       MOVE "CRITICAL"         TO    WK-C-OVSP-SEVERITY
013400       MOVE "ESCALATED"        TO    WK-C-OVSP-STATUS
013500     ELSE
013600       MOVE "WARNING"          TO    WK-C-OVSP-SEVERITY
013700       MOVE "OPEN"             TO    WK-C-OVSP-STATUS.
013800
013900 MAIN-MODULE-EX.
014000     EXIT PROGRAM.
014100
014200 EJECT
014300*---------------------------------------------------------------*
014400 B000-SCAN-ALERT-FILE.
014500*---------------------------------------------------------------*
014600     READ    ALERT-FILE NEXT RECORD
014700       AT END
014800       SET     WK-C-NO-MORE-ALERTS TO TRUE
014900       GO TO B099-SCAN-ALERT-FILE-EX.
015000
015100     IF      ALERT-SOURCE-TYPE NOT = "OVERSPEED"
015200       GO TO B099-SCAN-ALERT-FILE-EX.
015300     IF      ALERT-DRIVER-ID NOT = WK-C-OVSP-DRIVER-ID
015400       GO TO B099-SCAN-ALERT-FILE-EX.
015500
015600     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED
015700                               TO    WK-C-MINS-TS-14.
015800     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
015900     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-CURR-ALERT-MINS.
016000
016100     IF      WK-N-CURR-ALERT-MINS > WK-N-WINDOW-START-MINS
016200       ADD  1  TO WK-N-OVSP-COUNT.
016300
016400 B099-SCAN-ALERT-FILE-EX.
016500     EXIT.
016600
016700******************************************************************
016800*************** END OF PROGRAM SOURCE - ALRVOVSP ****************
016900******************************************************************

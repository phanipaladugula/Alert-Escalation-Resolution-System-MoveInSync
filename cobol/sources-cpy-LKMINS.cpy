000100*****************************************************************
000200* LKMINS.cpybk
000300* LINKAGE RECORD FOR CALL "ALRXMINS" (TIMESTAMP-TO-MINUTES UTIL)
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* ALR0011 - RKPATEL - 16/03/1994 - INITIAL VERSION.
000800*****************************************************************
000900 01  WK-C-MINS-RECORD.
001000     05  WK-C-MINS-TS-14             PIC 9(14).
001100*        CCYYMMDDHHMMSS - THE TIMESTAMP TO CONVERT
001200     05  WK-C-MINS-ABS-MINUTES       PIC 9(11).
001300*        MINUTES SINCE YEAR 1 - COMPARABLE ACROSS ANY TWO
001400*        TIMESTAMPS WITHOUT INTRINSIC DATE FUNCTIONS

000100******************************************************************
000200* RULECFG.cpybk
000300* I-O FORMAT: RULE-CONFIG-RECORD  FROM FILE RULE-CONFIG-FILE
000400* ONE ROW PER SOURCE-TYPE (3 IN PRACTICE).
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* ALR0004 - RKPATEL - 15/03/1994 - INITIAL VERSION.
000900******************************************************************
001000 01  RULE-CONFIG-RECORD.
001100     05  RULE-SOURCE-TYPE             PIC X(20).
001200*        KEY - OVERSPEED / FEEDBACK_NEGATIVE / COMPLIANCE
001300     05  RULE-ESCALATE-IF-COUNT       PIC 9(04).
001400     05  RULE-WINDOW-MINS             PIC 9(06).
001500     05  RULE-AUTO-CLOSE-IF           PIC X(40).
001600     05  FILLER                       PIC X(10).

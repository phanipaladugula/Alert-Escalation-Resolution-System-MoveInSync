000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRDASH.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   18 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  READ-ONLY DASHBOARD ROLL-UP OVER ALERT-FILE AND
001200*               ALERT-HISTORY-FILE.  NEVER REWRITES A RECORD.
001300*               SECTION A - SEVERITY BREAKDOWN (CRITICAL, WARNING,
001400*                           INFO COUNTS).
001500*               SECTION B - TOP 5 OFFENDING DRIVERS AMONG OPEN
001600*                           AND ESCALATED ALERTS.
001700*               SECTION C - DAILY ALERT-COUNT TREND BY CALENDAR
001800*                           DATE.
001900*               SECTION D - ALERTS AUTO-CLOSED WITHIN THE LOOK-
002000*                           BACK WINDOW (24 HOURS, OR 7 DAYS IF
002100*                           UPSI-0 IS ON FOR THE RUN), NEWEST
002200*                           FIRST.
002300*               SECTION E - MOST RECENT 50 ALERT-HISTORY-FILE
002400*                           ROWS, NEWEST FIRST.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* ALR0024 - RKPATEL - 18/03/1994 - INITIAL VERSION - REWORKED
003000*                      THE OLD GHOINSSTPL OUTPUT-QUEUE/COMMAND-
003100*                      BUILDING SHAPE INTO A STRAIGHT READ-ONLY
003200*                      ROLL-UP - NO COMMANDS ARE ISSUED BY THIS
003300*                      JOB.
003400* ALR0061 - TWALLACE- 15/02/2011 - ADDED THE UPSI-0 7-DAY WINDOW
003500*                      SWITCH FOR SECTION D SO OPERATIONS CAN
003600*                      RUN A WIDER AUTO-CLOSE REVIEW WITHOUT A
003700*                      SOURCE CHANGE.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700             UPSI-0 IS UPSI-SWITCH-0
004800               ON  STATUS IS U0-ON
004900               OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ALERT-FILE ASSIGN TO ALRALRTF
005400      ORGANIZATION      IS INDEXED
005500      ACCESS MODE       IS DYNAMIC
005600      RECORD KEY        IS ALERT-ID
005700      FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900     SELECT ALERT-HISTORY-FILE ASSIGN TO ALRHISTF
006000      ORGANIZATION      IS SEQUENTIAL
006100      FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  ALERT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS ALERT-RECORD.
007200 01  ALERT-RECORD.
007300     COPY ALERTREC.
007400
007500 FD  ALERT-HISTORY-FILE
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS ALERT-HISTORY-RECORD.
007800 01  ALERT-HISTORY-RECORD.
007900     COPY ALHISTRY.
008000
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER              PIC X(24)  VALUE
008500     "** PROGRAM ALRDASH   **".
008600
008700* ------------------ PROGRAM WORKING STORAGE -------------------*
008800 COPY ALRCMWS.
008900
009000 01  WK-C-WORK-AREA.
009100     05  WK-C-END-OF-ALERTS          PIC X(01)      VALUE "N".
009200   88  WK-C-NO-MORE-ALERTS         VALUE "Y".
009300     05  WK-C-END-OF-HISTORY         PIC X(01)      VALUE "N".
009400   88  WK-C-NO-MORE-HISTORY        VALUE "Y".
009500     05  WK-C-DRV-FOUND-SW           PIC X(01)      VALUE "N".
009600   88  WK-C-DRV-FOUND              VALUE "Y".
009700     05  WK-C-DAY-FOUND-SW           PIC X(01)      VALUE "N".
009800   88  WK-C-DAY-FOUND              VALUE "Y".
009900     05  WK-C-WINDOW-HOURS-DISP      PIC ZZ9.
010000     05  FILLER                      PIC X(10).
010100 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
010200     05  FILLER                      PIC X(17).
010300
010400 77  WK-N-WINDOW-HOURS               PIC 9(04)  COMP  VALUE 24.
010500
010600* ---------------- SECTION A - SEVERITY COUNTS ------------------*
010700 01  WK-N-SEVERITY-COUNTS.
010800     05  WK-N-CRITICAL-COUNT         PIC 9(07)      COMP-3.
010900     05  WK-N-WARNING-COUNT          PIC 9(07)      COMP-3.
011000     05  WK-N-INFO-COUNT             PIC 9(07)      COMP-3.
011100 01  WK-N-SEVERITY-COUNTS-VIEW REDEFINES WK-N-SEVERITY-COUNTS.
011200     05  FILLER                      PIC X(12).
011300
011400* ---------------- SECTION B - TOP OFFENDING DRIVERS -------------*
011500 77  WK-N-DRV-TABLE-COUNT            PIC 9(04)  COMP-3  VALUE ZERO.
011600 77  WK-N-DRV-SUB                    PIC 9(04)  COMP-3.
011700 77  WK-N-DRV-BEST-SUB               PIC 9(04)  COMP-3.
011800 77  WK-N-DRV-BEST-COUNT             PIC 9(07)  COMP-3.
011900 77  WK-N-TOP-RANK                   PIC 9(02)  COMP-3.
012000
012100 01  WK-T-DRIVER-TABLE.
012200     05  WK-T-DRIVER-ROW OCCURS 200 TIMES.
012300     10  WK-T-DRIVER-ID          PIC X(20).
012400     10  WK-T-DRIVER-COUNT       PIC 9(07)      COMP-3.
012500     10  WK-T-DRIVER-PICKED      PIC X(01).
012600       88  WK-T-DRIVER-IS-PICKED   VALUE "Y".
012700     10  FILLER                  PIC X(02).
012800
012900 01  WK-T-TOP5-TABLE.
013000     05  WK-T-TOP5-ROW OCCURS 5 TIMES.
013100     10  WK-T-TOP5-DRIVER-ID     PIC X(20).
013200     10  WK-T-TOP5-COUNT         PIC 9(07)      COMP-3.
013300 01  WK-T-TOP5-TABLE-VIEW REDEFINES WK-T-TOP5-TABLE.
013400     05  FILLER                      PIC X(135).
013500
013600* ---------------- SECTION C - DAILY TREND -----------------------*
013700 77  WK-N-DAY-TABLE-COUNT            PIC 9(04)  COMP-3  VALUE ZERO.
013800 77  WK-N-DAY-SUB                    PIC 9(04)  COMP-3.
013900
014000 01  WK-T-DAY-TABLE.
014100     05  WK-T-DAY-ROW OCCURS 60 TIMES.
014200     10  WK-T-DAY-DATE           PIC 9(08).
014300     10  WK-T-DAY-COUNT          PIC 9(07)      COMP-3.
014400     10  FILLER                  PIC X(01).
014500
014600* ---------------- SECTION D - RECENT AUTO-CLOSED ----------------*
014700 77  WK-N-CLOSED-TABLE-COUNT         PIC 9(04)  COMP-3  VALUE ZERO.
014800 77  WK-N-CLOSED-SUB                 PIC 9(04)  COMP-3.
014900
015000 01  WK-T-CLOSED-TABLE.
015100     05  WK-T-CLOSED-ROW OCCURS 50 TIMES.
015200     10  WK-T-CLOSED-ALERT-ID    PIC 9(09).
015300     10  WK-T-CLOSED-DATE        PIC 9(08).
015400     10  WK-T-CLOSED-TIME        PIC 9(06).
015500     10  FILLER                  PIC X(01).
015600
015700* ---------------- SECTION E - RECENT HISTORY EVENTS -------------*
015800 77  WK-N-EVENT-TABLE-COUNT          PIC 9(04)  COMP-3  VALUE ZERO.
015900 77  WK-N-EVENT-SUB                  PIC 9(04)  COMP-3.
016000
016100 01  WK-T-EVENT-TABLE.
016200     05  WK-T-EVENT-ROW OCCURS 50 TIMES.
016300     10  WK-T-EVENT-ALERT-ID     PIC 9(09).
016400     10  WK-T-EVENT-NEW-STATUS   PIC X(12).
016500     10  WK-T-EVENT-DATE         PIC 9(08).
016600     10  WK-T-EVENT-TIME         PIC 9(06).
016700     10  FILLER                  PIC X(01).
016800
016900 COPY LKMINS.
017000
017100 01  WK-N-MINS-ALT.
017200     05  WK-N-NOW-ABS-MINS           PIC 9(11).
017300     05  WK-N-CUTOFF-ABS-MINS        PIC 9(11).
017400     05  WK-N-ALERT-ABS-MINS         PIC 9(11).
017500     05  FILLER                      PIC X(03).
017600
017700 EJECT
017800 LINKAGE SECTION.
017900*****************
018000* NONE - ALRDASH IS THE TOP-LEVEL RUN UNIT FOR THE DASHBOARD.
018100 EJECT
018200*********************
018300 PROCEDURE DIVISION.
018400*********************
018500 MAIN-MODULE.
018600     PERFORM A000-INITIALIZE-RUN
018700  THRU A099-INITIALIZE-RUN-EX.
018800
018900     PERFORM B000-SCAN-ALERT-FILE
019000  THRU B099-SCAN-ALERT-FILE-EX
019100       UNTIL WK-C-NO-MORE-ALERTS.
019200
019300     PERFORM C000-SELECT-TOP-OFFENDERS
019400  THRU C099-SELECT-TOP-OFFENDERS-EX.
019500
019600     PERFORM D000-SCAN-HISTORY-FILE
019700  THRU D099-SCAN-HISTORY-FILE-EX
019800       UNTIL WK-C-NO-MORE-HISTORY.
019900
020000     PERFORM Z000-PRINT-REPORT
020100  THRU Z099-PRINT-REPORT-EX.
020200
020300     PERFORM Z900-END-PROGRAM-ROUTINE
020400  THRU Z999-END-PROGRAM-ROUTINE-EX.
020500     GOBACK.
020600
020700 EJECT
020800*---------------------------------------------------------------*
020900 A000-INITIALIZE-RUN.
021000*---------------------------------------------------------------*
021100     MOVE    ZERO                    TO    WK-N-CRITICAL-COUNT
021200                                      WK-N-WARNING-COUNT
021300                                      WK-N-INFO-COUNT.
021400     ACCEPT  WK-C-RUN-DATE           FROM  DATE YYYYMMDD.
021500     ACCEPT  WK-C-RUN-TIME           FROM  TIME.
021600
021700     MOVE    24                      TO    WK-N-WINDOW-HOURS.
021800     IF      U0-ON
021900       MOVE 168                TO    WK-N-WINDOW-HOURS.
022000     MOVE    WK-N-WINDOW-HOURS       TO    WK-C-WINDOW-HOURS-DISP.
022100
022200     MOVE    WK-C-RUN-DATE           TO    WK-C-MINS-TS-14 (1:8).
022300     MOVE    WK-C-RUN-TIME           TO    WK-C-MINS-TS-14 (9:6).
022400     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
022500     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-NOW-ABS-MINS.
022600     COMPUTE WK-N-CUTOFF-ABS-MINS =
022700       WK-N-NOW-ABS-MINS - (WK-N-WINDOW-HOURS * 60).
022800
022900     OPEN    INPUT ALERT-FILE.
023000     IF      NOT WK-C-SUCCESSFUL
023100       DISPLAY "ALRDASH  - OPEN FILE ERROR - ALRALRTF"
023200       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300       GO TO Y900-ABNORMAL-TERMINATION.
023400
023500     OPEN    INPUT ALERT-HISTORY-FILE.
023600     IF      NOT WK-C-SUCCESSFUL
023700       DISPLAY "ALRDASH  - OPEN FILE ERROR - ALRHISTF"
023800       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900       GO TO Y900-ABNORMAL-TERMINATION.
024000
024100     MOVE    ZEROES                  TO    ALERT-ID.
024200     START   ALERT-FILE KEY IS NOT LESS THAN ALERT-ID
024300       INVALID KEY
024400       SET     WK-C-NO-MORE-ALERTS TO TRUE.
024500
024600 A099-INITIALIZE-RUN-EX.
024700     EXIT.
024800
024900 EJECT
025000*---------------------------------------------------------------*
025100 B000-SCAN-ALERT-FILE.
025200*---------------------------------------------------------------*
025300     READ    ALERT-FILE NEXT RECORD
025400       AT END
025500       SET     WK-C-NO-MORE-ALERTS TO TRUE
025600       GO TO B099-SCAN-ALERT-FILE-EX.
025700
025800     PERFORM B010-TALLY-SEVERITY
025900  THRU B019-TALLY-SEVERITY-EX.
026000     PERFORM B020-TALLY-OFFENDER
026100  THRU B029-TALLY-OFFENDER-EX.
026200     PERFORM B030-TALLY-DAILY-TREND
026300  THRU B039-TALLY-DAILY-TREND-EX.
026400     PERFORM B040-TALLY-RECENT-CLOSED
026500  THRU B049-TALLY-RECENT-CLOSED-EX.
026600
026700 B099-SCAN-ALERT-FILE-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 B010-TALLY-SEVERITY.
027200*---------------------------------------------------------------*
027300     IF      ALERT-SEV-CRITICAL
027400       ADD 1 TO WK-N-CRITICAL-COUNT
027500     ELSE
027600     IF      ALERT-SEV-WARNING
027700       ADD 1 TO WK-N-WARNING-COUNT
027800     ELSE
027900     IF      ALERT-SEV-INFO
028000       ADD 1 TO WK-N-INFO-COUNT.
028100
028200 B019-TALLY-SEVERITY-EX.
028300     EXIT.
028400
028500*---------------------------------------------------------------*
028600 B020-TALLY-OFFENDER.
028700*---------------------------------------------------------------*
028800     IF      NOT ALERT-ST-OPEN
028900       AND NOT ALERT-ST-ESCALATED
029000       GO TO B029-TALLY-OFFENDER-EX.
029100     IF      ALERT-DRIVER-ID = SPACES
029200       OR ALERT-DRIVER-ID = "UNKNOWN"
029300       GO TO B029-TALLY-OFFENDER-EX.
029400
029500     MOVE    "N"                     TO    WK-C-DRV-FOUND-SW.
029600     MOVE    ZERO                    TO    WK-N-DRV-SUB.
029700     PERFORM B021-FIND-DRIVER-ROW
029800  THRU B021-FIND-DRIVER-ROW-EX
029900       VARYING WK-N-DRV-SUB FROM 1 BY 1
030000       UNTIL WK-N-DRV-SUB > WK-N-DRV-TABLE-COUNT
030100          OR WK-C-DRV-FOUND.
030200
030300     IF      NOT WK-C-DRV-FOUND
030400       AND WK-N-DRV-TABLE-COUNT < 200
030500       ADD  1  TO WK-N-DRV-TABLE-COUNT
030600       MOVE ALERT-DRIVER-ID
030700            TO WK-T-DRIVER-ID (WK-N-DRV-TABLE-COUNT)
030800       MOVE 1 TO WK-T-DRIVER-COUNT (WK-N-DRV-TABLE-COUNT)
030900       MOVE "N" TO WK-T-DRIVER-PICKED (WK-N-DRV-TABLE-COUNT).
031000
031100 B029-TALLY-OFFENDER-EX.
031200     EXIT.
031300
031400*---------------------------------------------------------------*
031500 B021-FIND-DRIVER-ROW.
031600*---------------------------------------------------------------*
031700     IF      WK-T-DRIVER-ID (WK-N-DRV-SUB) = ALERT-DRIVER-ID
031800       ADD 1 TO WK-T-DRIVER-COUNT (WK-N-DRV-SUB)
031900       SET  WK-C-DRV-FOUND TO TRUE.
032000
032100 B021-FIND-DRIVER-ROW-EX.
032200     EXIT.
032300
032400 EJECT
032500*---------------------------------------------------------------*
032600 B030-TALLY-DAILY-TREND.
032700*---------------------------------------------------------------*
032800     MOVE    "N"                     TO    WK-C-DAY-FOUND-SW.
032900     MOVE    ZERO                    TO    WK-N-DAY-SUB.
033000     PERFORM B031-FIND-DAY-ROW
033100  THRU B031-FIND-DAY-ROW-EX
033200       VARYING WK-N-DAY-SUB FROM 1 BY 1
033300       UNTIL WK-N-DAY-SUB > WK-N-DAY-TABLE-COUNT
033400          OR WK-C-DAY-FOUND.
033500
033600     IF      NOT WK-C-DAY-FOUND
033700       AND WK-N-DAY-TABLE-COUNT < 60
033800       ADD  1  TO WK-N-DAY-TABLE-COUNT
033900       MOVE ALERT-DATE
034000            TO WK-T-DAY-DATE (WK-N-DAY-TABLE-COUNT)
034100       MOVE 1 TO WK-T-DAY-COUNT (WK-N-DAY-TABLE-COUNT).
034200
034300 B039-TALLY-DAILY-TREND-EX.
034400     EXIT.
034500
034600*---------------------------------------------------------------*
034700 B031-FIND-DAY-ROW.
034800*---------------------------------------------------------------*
034900     IF      WK-T-DAY-DATE (WK-N-DAY-SUB) = ALERT-DATE
035000       ADD 1 TO WK-T-DAY-COUNT (WK-N-DAY-SUB)
035100       SET  WK-C-DAY-FOUND TO TRUE.
035200
035300 B031-FIND-DAY-ROW-EX.
035400     EXIT.
035500
035600 EJECT
035700*---------------------------------------------------------------*
035800 B040-TALLY-RECENT-CLOSED.
035900*---------------------------------------------------------------*
036000     IF      NOT ALERT-ST-AUTO-CLOSED
036100       GO TO B049-TALLY-RECENT-CLOSED-EX.
036200
036300     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED  TO  WK-C-MINS-TS-14.
036400     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
036500     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-ALERT-ABS-MINS.
036600     IF      WK-N-ALERT-ABS-MINS < WK-N-CUTOFF-ABS-MINS
036700       GO TO B049-TALLY-RECENT-CLOSED-EX.
036800
036900     IF      WK-N-CLOSED-TABLE-COUNT < 50
037000       ADD  1  TO WK-N-CLOSED-TABLE-COUNT
037100     ELSE
037200       PERFORM B041-SHIFT-CLOSED-ROW
037300          THRU B041-SHIFT-CLOSED-ROW-EX
037400               VARYING WK-N-CLOSED-SUB FROM 1 BY 1
037500               UNTIL WK-N-CLOSED-SUB > 49.
037600
037700     MOVE    ALERT-ID
037800       TO WK-T-CLOSED-ALERT-ID (WK-N-CLOSED-TABLE-COUNT).
037900     MOVE    ALERT-DATE
038000       TO WK-T-CLOSED-DATE (WK-N-CLOSED-TABLE-COUNT).
038100     MOVE    ALERT-TIME
038200       TO WK-T-CLOSED-TIME (WK-N-CLOSED-TABLE-COUNT).
038300
038400 B049-TALLY-RECENT-CLOSED-EX.
038500     EXIT.
038600
038700*---------------------------------------------------------------*
038800 B041-SHIFT-CLOSED-ROW.
038900*---------------------------------------------------------------*
039000     MOVE    WK-T-CLOSED-ROW (WK-N-CLOSED-SUB + 1)
039100       TO WK-T-CLOSED-ROW (WK-N-CLOSED-SUB).
039200
039300 B041-SHIFT-CLOSED-ROW-EX.
039400     EXIT.
039500
039600 EJECT
039700*---------------------------------------------------------------*
039800 C000-SELECT-TOP-OFFENDERS.
039900*---------------------------------------------------------------*
040000     MOVE    ZERO                    TO    WK-N-TOP-RANK.
040100     MOVE    ZERO                    TO    WK-T-TOP5-COUNT (1)
040200                                      WK-T-TOP5-COUNT (2)
040300                                      WK-T-TOP5-COUNT (3)
040400                                      WK-T-TOP5-COUNT (4)
040500                                      WK-T-TOP5-COUNT (5).
040600     PERFORM C010-PICK-ONE-OFFENDER
040700  THRU C019-PICK-ONE-OFFENDER-EX
040800       VARYING WK-N-TOP-RANK FROM 1 BY 1
040900       UNTIL WK-N-TOP-RANK > 5
041000          OR WK-N-TOP-RANK > WK-N-DRV-TABLE-COUNT.
041100
041200 C099-SELECT-TOP-OFFENDERS-EX.
041300     EXIT.
041400
041500*---------------------------------------------------------------*
041600 C010-PICK-ONE-OFFENDER.
041700*---------------------------------------------------------------*
041800     MOVE    ZERO                    TO    WK-N-DRV-BEST-COUNT.
041900     MOVE    ZERO                    TO    WK-N-DRV-BEST-SUB.
042000     PERFORM C011-FIND-BEST-ROW
042100  THRU C011-FIND-BEST-ROW-EX
042200       VARYING WK-N-DRV-SUB FROM 1 BY 1
042300       UNTIL WK-N-DRV-SUB > WK-N-DRV-TABLE-COUNT.
042400
042500     IF      WK-N-DRV-BEST-SUB > ZERO
042600       MOVE "Y" TO WK-T-DRIVER-PICKED (WK-N-DRV-BEST-SUB)
042700       MOVE WK-T-DRIVER-ID (WK-N-DRV-BEST-SUB)
042800            TO WK-T-TOP5-DRIVER-ID (WK-N-TOP-RANK)
042900       MOVE WK-T-DRIVER-COUNT (WK-N-DRV-BEST-SUB)
043000            TO WK-T-TOP5-COUNT (WK-N-TOP-RANK).
043100
043200 C019-PICK-ONE-OFFENDER-EX.
043300     EXIT.
043400
043500*---------------------------------------------------------------*
043600 C011-FIND-BEST-ROW.
043700*---------------------------------------------------------------*
043800     IF      WK-T-DRIVER-IS-PICKED (WK-N-DRV-SUB)
043900       GO TO C011-FIND-BEST-ROW-EX.
044000     IF      WK-T-DRIVER-COUNT (WK-N-DRV-SUB) > WK-N-DRV-BEST-COUNT
044100       MOVE WK-T-DRIVER-COUNT (WK-N-DRV-SUB)
044200            TO WK-N-DRV-BEST-COUNT
044300       MOVE WK-N-DRV-SUB       TO    WK-N-DRV-BEST-SUB.
044400
044500 C011-FIND-BEST-ROW-EX.
044600     EXIT.
044700
044800 EJECT
044900*---------------------------------------------------------------*
045000 D000-SCAN-HISTORY-FILE.
045100*---------------------------------------------------------------*
045200     READ    ALERT-HISTORY-FILE
045300       AT END
045400       SET     WK-C-NO-MORE-HISTORY TO TRUE
045500       GO TO D099-SCAN-HISTORY-FILE-EX.
045600
045700     IF      NOT WK-C-SUCCESSFUL
045800       AND NOT WK-C-END-OF-FILE
045900       DISPLAY "ALRDASH  - READ FILE ERROR - ALRHISTF"
046000       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046100       GO TO D099-SCAN-HISTORY-FILE-EX.
046200
046300     IF      WK-N-EVENT-TABLE-COUNT < 50
046400       ADD  1  TO WK-N-EVENT-TABLE-COUNT
046500     ELSE
046600       PERFORM D001-SHIFT-EVENT-ROW
046700          THRU D001-SHIFT-EVENT-ROW-EX
046800               VARYING WK-N-EVENT-SUB FROM 1 BY 1
046900               UNTIL WK-N-EVENT-SUB > 49.
047000
047100     MOVE    HIST-ALERT-ID
047200       TO WK-T-EVENT-ALERT-ID (WK-N-EVENT-TABLE-COUNT).
047300     MOVE    HIST-NEW-STATUS
047400       TO WK-T-EVENT-NEW-STATUS (WK-N-EVENT-TABLE-COUNT).
047500     MOVE    HIST-TRANS-DATE
047600       TO WK-T-EVENT-DATE (WK-N-EVENT-TABLE-COUNT).
047700     MOVE    HIST-TRANS-TIME
047800       TO WK-T-EVENT-TIME (WK-N-EVENT-TABLE-COUNT).
047900
048000 D099-SCAN-HISTORY-FILE-EX.
048100     EXIT.
048200
048300*---------------------------------------------------------------*
048400 D001-SHIFT-EVENT-ROW.
048500*---------------------------------------------------------------*
048600     MOVE    WK-T-EVENT-ROW (WK-N-EVENT-SUB + 1)
048700       TO WK-T-EVENT-ROW (WK-N-EVENT-SUB).
048800
048900 D001-SHIFT-EVENT-ROW-EX.
049000     EXIT.
049100
049200 EJECT
049300*---------------------------------------------------------------*
049400*                   PROGRAM SUBROUTINE                          *
049500*---------------------------------------------------------------*
049600 Y900-ABNORMAL-TERMINATION.
049700*---------------------------------------------------------------*
049800     PERFORM Z900-END-PROGRAM-ROUTINE
049900  THRU Z999-END-PROGRAM-ROUTINE-EX.
050000     GOBACK.
050100
050200*---------------------------------------------------------------*
050300 Z000-PRINT-REPORT.
050400*---------------------------------------------------------------*
050500     DISPLAY "ALRDASH  - DASHBOARD SUMMARY REPORT".
050600     DISPLAY "RUN DATE/TIME    - " WK-C-RUN-DATE " " WK-C-RUN-TIME.
050700     DISPLAY " ".
050800     DISPLAY "SECTION A - SEVERITY BREAKDOWN".
050900     DISPLAY "  CRITICAL " WK-N-CRITICAL-COUNT.
051000     DISPLAY "  WARNING  " WK-N-WARNING-COUNT.
051100     DISPLAY "  INFO     " WK-N-INFO-COUNT.
051200     DISPLAY " ".
051300
051400     DISPLAY "SECTION B - TOP 5 OFFENDING DRIVERS".
051500     MOVE    ZERO                    TO    WK-N-TOP-RANK.
051600     PERFORM Z010-PRINT-TOP5-ROW
051700  THRU Z010-PRINT-TOP5-ROW-EX
051800       VARYING WK-N-TOP-RANK FROM 1 BY 1
051900       UNTIL WK-N-TOP-RANK > 5.
052000     DISPLAY " ".
052100
052200     DISPLAY "SECTION C - DAILY TREND".
052300     PERFORM Z020-PRINT-DAY-ROW
052400  THRU Z020-PRINT-DAY-ROW-EX
052500       VARYING WK-N-DAY-SUB FROM 1 BY 1
052600       UNTIL WK-N-DAY-SUB > WK-N-DAY-TABLE-COUNT.
052700     DISPLAY " ".
052800
052900     DISPLAY "SECTION D - RECENT AUTO-CLOSED ("
053000             WK-C-WINDOW-HOURS-DISP " HOUR WINDOW)".
053100     PERFORM Z030-PRINT-CLOSED-ROW
053200  THRU Z030-PRINT-CLOSED-ROW-EX
053300       VARYING WK-N-CLOSED-SUB FROM WK-N-CLOSED-TABLE-COUNT
053400       BY -1
053500       UNTIL WK-N-CLOSED-SUB < 1.
053600     DISPLAY " ".
053700
053800     DISPLAY "SECTION E - RECENT HISTORY EVENTS".
053900     PERFORM Z040-PRINT-EVENT-ROW
054000  THRU Z040-PRINT-EVENT-ROW-EX
054100       VARYING WK-N-EVENT-SUB FROM WK-N-EVENT-TABLE-COUNT
054200       BY -1
054300       UNTIL WK-N-EVENT-SUB < 1.
054400
054500 Z099-PRINT-REPORT-EX.
054600     EXIT.
054700
054800*---------------------------------------------------------------*
054900 Z010-PRINT-TOP5-ROW.
055000*---------------------------------------------------------------*
055100     IF      WK-T-TOP5-COUNT (WK-N-TOP-RANK) > ZERO
055200       DISPLAY "  " WK-N-TOP-RANK " "
055300               WK-T-TOP5-DRIVER-ID (WK-N-TOP-RANK) " "
055400               WK-T-TOP5-COUNT (WK-N-TOP-RANK).
055500
055600 Z010-PRINT-TOP5-ROW-EX.
055700     EXIT.
055800
055900*---------------------------------------------------------------*
056000 Z020-PRINT-DAY-ROW.
056100*---------------------------------------------------------------*
056200     DISPLAY "  " WK-T-DAY-DATE (WK-N-DAY-SUB) " "
056300       WK-T-DAY-COUNT (WK-N-DAY-SUB).
056400
056500 Z020-PRINT-DAY-ROW-EX.
056600     EXIT.
056700
056800*---------------------------------------------------------------*
056900 Z030-PRINT-CLOSED-ROW.
057000*---------------------------------------------------------------*
057100     DISPLAY "  " WK-T-CLOSED-ALERT-ID (WK-N-CLOSED-SUB) " "
057200       WK-T-CLOSED-DATE (WK-N-CLOSED-SUB) " "
057300       WK-T-CLOSED-TIME (WK-N-CLOSED-SUB).
057400
057500 Z030-PRINT-CLOSED-ROW-EX.
057600     EXIT.
057700
057800*---------------------------------------------------------------*
057900 Z040-PRINT-EVENT-ROW.
058000*---------------------------------------------------------------*
058100     DISPLAY "  " WK-T-EVENT-ALERT-ID (WK-N-EVENT-SUB) " "
058200       WK-T-EVENT-NEW-STATUS (WK-N-EVENT-SUB) " "
058300       WK-T-EVENT-DATE (WK-N-EVENT-SUB) " "
058400       WK-T-EVENT-TIME (WK-N-EVENT-SUB).
058500
058600 Z040-PRINT-EVENT-ROW-EX.
058700     EXIT.
058800
058900*---------------------------------------------------------------*
059000 Z900-END-PROGRAM-ROUTINE.
059100*---------------------------------------------------------------*
059200     CLOSE   ALERT-FILE
059300       ALERT-HISTORY-FILE.
059400     DISPLAY "ALRDASH  - RUN COMPLETE".
059500
059600 Z999-END-PROGRAM-ROUTINE-EX.
059700     EXIT.
059800
059900******************************************************************
060000*************** END OF PROGRAM SOURCE - ALRDASH *****************
060100******************************************************************

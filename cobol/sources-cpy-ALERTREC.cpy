000100******************************************************************
000200* ALERTREC.cpybk
000300* I-O FORMAT: ALERT-RECORD  FROM FILE ALERT-FILE
000400* ONE ROW PER OPERATIONAL ALERT RAISED BY THE FLEET/DRIVER/
000500* FEEDBACK FEEDS.  ADAPTED FROM THE OLD STP TRANSACTION LAYOUT
000600* (TFSSTPL) - SAME FILLER/REDEFINES HABITS, NEW BUSINESS FIELDS.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* ALR0002 - RKPATEL - 15/03/1994 - INITIAL VERSION - CARVED OUT
001100*           OF THE OLD STP TFSSTPL LAYOUT FOR THE NEW ALERT
001200*           ENGINE FEED.
001300* ALR0019 - DSANTOS - 21/09/1998 - Y2K REMEDIATION - ALERT-DATE
001400*           CONFIRMED CCYYMMDD (WAS ALREADY 4-DIGIT YEAR, NO
001500*           REBUILD NEEDED, ADDED THIS ENTRY FOR THE AUDIT LOG).
001600* ALR0026 - MOKAFOR - 04/02/2003 - ADDED ALERT-DRV-ID-NORM
001700*           REDEFINE SO THE SWEEP JOB CAN BLANK-CHECK THE
001800*           DRIVER ID WITHOUT AN EXTRA MOVE.
001900* ALR0041 - TWALLACE- 11/08/2006 - ADDED ALERT-TS-COMBINED
002000*           REDEFINE (DATE+TIME AS ONE 14-BYTE COMPARE KEY) FOR
002100*           THE WINDOW-START ARITHMETIC IN THE RULE EVALUATORS.
002200******************************************************************
002300 01  ALERT-RECORD.
002400     05  ALERT-ID                    PIC 9(09).
002500*        SURROGATE KEY - ASSIGNED SEQUENTIALLY ON INGEST
002600     05  ALERT-SOURCE-TYPE           PIC X(20).
002700*        OVERSPEED / FEEDBACK_NEGATIVE / COMPLIANCE
002800     05  ALERT-SEVERITY              PIC X(08).
002900         88  ALERT-SEV-INFO              VALUE "INFO".
003000         88  ALERT-SEV-WARNING           VALUE "WARNING".
003100         88  ALERT-SEV-CRITICAL          VALUE "CRITICAL".
003200     05  ALERT-TIMESTAMP.
003300         10  ALERT-DATE              PIC 9(08).
003400*            CCYYMMDD
003500         10  ALERT-TIME              PIC 9(06).
003600*            HHMMSS
003700     05  ALERT-STATUS                PIC X(12).
003800         88  ALERT-ST-OPEN                VALUE "OPEN".
003900         88  ALERT-ST-ESCALATED           VALUE "ESCALATED".
004000         88  ALERT-ST-AUTO-CLOSED         VALUE "AUTO_CLOSED".
004100         88  ALERT-ST-RESOLVED            VALUE "RESOLVED".
004200     05  ALERT-DRIVER-ID             PIC X(20).
004300*        BLANK OR "UNKNOWN" WHEN NOT EXTRACTED FROM METADATA
004400     05  ALERT-METADATA-RAW          PIC X(200).
004500*        OPAQUE PAYLOAD - TREATED AS FLAT TEXT, NOT PARSED HERE
004600     05  ALERT-CLOSE-MARKER          PIC X(40).
004700*        COMPLIANCE AUTO-CLOSE MARKER SUBSTRING, IF ANY
004800     05  FILLER                      PIC X(05).
004900*
005000 01  ALERT-TS-COMBINED REDEFINES ALERT-RECORD.
005100     05  FILLER                      PIC X(37).
005200     05  ALERT-TS-14                 PIC 9(14).
005300*        DATE+TIME AS ONE COMPARABLE 14-DIGIT KEY
005400     05  FILLER                      PIC X(277).
005500*
005600 01  ALERT-DRV-ID-NORM REDEFINES ALERT-RECORD.
005700     05  FILLER                      PIC X(63).
005800     05  ALERT-DRV-CHECK             PIC X(20).
005900*        SAME BYTES AS ALERT-DRIVER-ID - USED FOR THE
006000*        BLANK/UNKNOWN GUARD IN THE RULE EVALUATORS
006100     05  FILLER                      PIC X(245).

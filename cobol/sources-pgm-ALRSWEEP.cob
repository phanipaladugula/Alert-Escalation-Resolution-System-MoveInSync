000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRSWEEP.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   17 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  SCHEDULED SWEEP OF EVERY OPEN/ESCALATED ALERT IN
001200*               ALERT-ID ORDER.  RE-RUNS THE RULE EVALUATOR
001300*               CONFIGURED FOR EACH ALERT'S SOURCE-TYPE; IF THE
001400*               EVALUATOR AUTO-CLOSES IT, LOGS HISTORY AND SKIPS
001500*               THE TTL CHECK.  OTHERWISE, ANY ALERT OLDER THAN
001600*               TTL-HOURS IS AUTO-CLOSED ON TIME-WINDOW EXPIRY.
001700*               PRINTS A CONTROL-TOTAL REPORT AT END OF RUN.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* ALR0020 - RKPATEL - 17/03/1994 - INITIAL VERSION - REWORKED THE
002300*                      OLD TRFVTE3 TABLE-VALIDATION DRIVER SHAPE
002400*                      (FULL-TABLE PASS, MULTIPLE CALLS, CONTROL
002500*                      COUNTERS) INTO THE ALERT AUTO-CLOSE SWEEP.
002600* ALR0056 - MOKAFOR - 09/01/2011 - ALERT-FILE OPENED I-O/INDEXED
002700*                      SO THIS JOB CAN REWRITE IN PLACE INSTEAD OF
002800*                      SPINNING A FULL OUTPUT COPY OF THE FILE.
002900* ALR0060 - TWALLACE- 14/02/2011 - TTL-HOURS NOW DISPLAYED IN THE
003000*                      CONTROL-TOTAL REPORT HEADER PER AUDIT ASK.
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ALERT-FILE ASSIGN TO ALRALRTF
004400      ORGANIZATION      IS INDEXED
004500      ACCESS MODE       IS DYNAMIC
004600      RECORD KEY        IS ALERT-ID
004700      FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900     SELECT ALERT-HISTORY-FILE ASSIGN TO ALRHISTF
005000      ORGANIZATION      IS SEQUENTIAL
005100      FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  ALERT-FILE
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS ALERT-RECORD.
006200 01  ALERT-RECORD.
006300     COPY ALERTREC.
006400
006500 FD  ALERT-HISTORY-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS ALERT-HISTORY-RECORD.
006800 01  ALERT-HISTORY-RECORD.
006900     COPY ALHISTRY.
007000
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER              PIC X(24)  VALUE
007500     "** PROGRAM ALRSWEEP  **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 COPY ALRCMWS.
007900
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-END-OF-SWEEP           PIC X(01)      VALUE "N".
008200   88  WK-C-NO-MORE-ALERTS         VALUE "Y".
008300     05  WK-C-BEFORE-SEVERITY        PIC X(08).
008400     05  WK-C-BEFORE-STATUS          PIC X(12).
008500     05  WK-C-CLOSED-BY-RULE-SW      PIC X(01)      VALUE "N".
008600   88  WK-C-CLOSED-BY-RULE         VALUE "Y".
008700     05  FILLER                      PIC X(08).
008800 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
008900     05  FILLER                      PIC X(30).
009000
009100 77  WK-N-TTL-HOURS                  PIC 9(04)  COMP  VALUE 24.
009200
009300 01  WK-C-RUN-TOTALS.
009400     05  WK-N-RULE-CLOSED-COUNT       PIC 9(07)      COMP-3.
009500     05  WK-N-TTL-CLOSED-COUNT        PIC 9(07)      COMP-3.
009600 01  WK-N-RUN-TOTALS-VIEW REDEFINES WK-C-RUN-TOTALS.
009700     05  FILLER                       PIC X(08).
009800
009900 01  WK-C-HIST-REASON-RULE           PIC X(60)      VALUE
010000     "RULE CONDITION SATISFIED BY SCHEDULER".
010100
010200 01  WK-C-HIST-REASON-TTL-AREA.
010300     05  WK-C-HIST-TTL-LIT1          PIC X(21)      VALUE
010400   "TIME WINDOW EXPIRED (".
010500     05  WK-C-HIST-TTL-HOURS-DISP    PIC ZZZ9.
010600     05  WK-C-HIST-TTL-LIT2          PIC X(12)      VALUE
010700   "H POLICY)".
010800 01  WK-C-HIST-REASON-TTL-VIEW REDEFINES WK-C-HIST-REASON-TTL-AREA.
010900     05  FILLER                      PIC X(37).
011000
011100 COPY LKNEXTID.
011200 COPY LKRULCFG.
011300 COPY LKOVRSPD.
011400 COPY LKFEEDBK.
011500 COPY LKCOMPLI.
011600 COPY LKMINS.
011700
011800 01  WK-N-MINS-ALT.
011900     05  WK-N-NOW-ABS-MINS           PIC 9(11).
012000     05  WK-N-TTL-CUTOFF-MINS        PIC 9(11).
012100     05  WK-N-ALERT-ABS-MINS         PIC 9(11).
012200
012300 EJECT
012400 LINKAGE SECTION.
012500*****************
012600* NONE - ALRSWEEP IS THE TOP-LEVEL RUN UNIT FOR THE SWEEP.
012700 EJECT
012800*********************
012900 PROCEDURE DIVISION.
013000*********************
013100 MAIN-MODULE.
013200     PERFORM A000-INITIALIZE-RUN
013300  THRU A099-INITIALIZE-RUN-EX.
013400
013500     PERFORM B000-MAIN-PROCESSING
013600  THRU B099-MAIN-PROCESSING-EX
013700       UNTIL WK-C-NO-MORE-ALERTS.
013800
013900     PERFORM Z000-END-PROGRAM-ROUTINE
014000  THRU Z999-END-PROGRAM-ROUTINE-EX.
014100     GOBACK.
014200
014300 EJECT
014400*---------------------------------------------------------------*
014500 A000-INITIALIZE-RUN.
014600*---------------------------------------------------------------*
014700     MOVE    ZERO                    TO    WK-N-RULE-CLOSED-COUNT
014800                                      WK-N-TTL-CLOSED-COUNT.
014900     ACCEPT  WK-C-RUN-DATE           FROM  DATE YYYYMMDD.
015000     ACCEPT  WK-C-RUN-TIME           FROM  TIME.
015100
015200     MOVE    WK-C-RUN-DATE           TO    WK-C-MINS-TS-14 (1:8).
015300     MOVE    WK-C-RUN-TIME           TO    WK-C-MINS-TS-14 (9:6).
015400     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
015500     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-NOW-ABS-MINS.
015600     COMPUTE WK-N-TTL-CUTOFF-MINS =
015700       WK-N-NOW-ABS-MINS - (WK-N-TTL-HOURS * 60).
015800
015900     OPEN    I-O ALERT-FILE.
016000     IF      NOT WK-C-SUCCESSFUL
016100       DISPLAY "ALRSWEEP - OPEN FILE ERROR - ALRALRTF"
016200       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300       GO TO Y900-ABNORMAL-TERMINATION.
016400
016500     OPEN    EXTEND ALERT-HISTORY-FILE.
016600     IF      NOT WK-C-SUCCESSFUL
016700       DISPLAY "ALRSWEEP - OPEN FILE ERROR - ALRHISTF"
016800       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900       GO TO Y900-ABNORMAL-TERMINATION.
017000
017100     MOVE    ZEROES                  TO    ALERT-ID.
017200     START   ALERT-FILE KEY IS NOT LESS THAN ALERT-ID
017300       INVALID KEY
017400       SET     WK-C-NO-MORE-ALERTS TO TRUE.
017500
017600     IF      NOT WK-C-NO-MORE-ALERTS
017700       PERFORM C000-READ-NEXT-ALERT
017800          THRU C099-READ-NEXT-ALERT-EX.
017900
018000 A099-INITIALIZE-RUN-EX.
018100     EXIT.
018200
018300 EJECT
018400*---------------------------------------------------------------*
018500 B000-MAIN-PROCESSING.
018600*---------------------------------------------------------------*
018700     IF      NOT ALERT-ST-OPEN
018800       AND NOT ALERT-ST-ESCALATED
018900       GO TO B090-NEXT-ALERT.
019000
019100     MOVE    "N"                     TO    WK-C-CLOSED-BY-RULE-SW.
019200     MOVE    ALERT-SEVERITY          TO    WK-C-BEFORE-SEVERITY.
019300     MOVE    ALERT-STATUS            TO    WK-C-BEFORE-STATUS.
019400
019500     MOVE    ALERT-SOURCE-TYPE       TO    WK-C-XRULE-SOURCE-TYPE.
019600     CALL    "ALRXRULE" USING WK-C-XRULE-RECORD.
019700     IF      WK-C-XRULE-FOUND = "Y"
019800       PERFORM B070-RUN-EVALUATOR
019900          THRU B079-RUN-EVALUATOR-EX
020000       IF      ALERT-STATUS NOT = WK-C-BEFORE-STATUS
020100               OR ALERT-SEVERITY NOT = WK-C-BEFORE-SEVERITY
020200               PERFORM B080-REWRITE-ALERT
020300                  THRU B089-REWRITE-ALERT-EX
020400               IF ALERT-ST-AUTO-CLOSED
020500                  MOVE WK-C-HIST-REASON-RULE TO HIST-REASON
020600                  PERFORM B090-LOG-HISTORY
020700                     THRU B099-LOG-HISTORY-EX
020800                  ADD 1 TO WK-N-RULE-CLOSED-COUNT
020900                  MOVE "Y" TO WK-C-CLOSED-BY-RULE-SW.
021000
021100     IF      NOT WK-C-CLOSED-BY-RULE
021200       PERFORM B200-APPLY-TTL
021300          THRU B209-APPLY-TTL-EX.
021400
021500 B090-NEXT-ALERT.
021600     PERFORM C000-READ-NEXT-ALERT
021700  THRU C099-READ-NEXT-ALERT-EX.
021800
021900 B099-MAIN-PROCESSING-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 B070-RUN-EVALUATOR.
022400*---------------------------------------------------------------*
022500     EVALUATE ALERT-SOURCE-TYPE
022600   WHEN "OVERSPEED"
022700       MOVE ALERT-DRIVER-ID    TO    WK-C-OVSP-DRIVER-ID
022800       MOVE ALERT-TS-14 OF ALERT-TS-COMBINED
022900                               TO    WK-C-OVSP-CURR-TS-14
023000       MOVE WK-C-XRULE-ESC-COUNT
023100                               TO    WK-C-OVSP-ESC-COUNT
023200       MOVE WK-C-XRULE-WINDOW-MINS
023300                               TO    WK-C-OVSP-WINDOW-MINS
023400       MOVE WK-C-RUN-DATE      TO    WK-C-OVSP-RUN-TS-14 (1:8)
023500       MOVE WK-C-RUN-TIME      TO    WK-C-OVSP-RUN-TS-14 (9:6)
023600       CALL "ALRVOVSP" USING WK-C-OVSP-RECORD
023700       IF   WK-C-OVSP-EVALUATED = "Y"
023800            MOVE WK-C-OVSP-SEVERITY TO ALERT-SEVERITY
023900            MOVE WK-C-OVSP-STATUS   TO ALERT-STATUS
024000       END-IF
024100   WHEN "FEEDBACK_NEGATIVE"
024200       MOVE ALERT-TS-14 OF ALERT-TS-COMBINED
024300                               TO    WK-C-FDBK-CURR-TS-14
024400       MOVE WK-C-XRULE-ESC-COUNT
024500                               TO    WK-C-FDBK-ESC-COUNT
024600       MOVE WK-C-XRULE-WINDOW-MINS
024700                               TO    WK-C-FDBK-WINDOW-MINS
024800       MOVE WK-C-RUN-DATE      TO    WK-C-FDBK-RUN-TS-14 (1:8)
024900       MOVE WK-C-RUN-TIME      TO    WK-C-FDBK-RUN-TS-14 (9:6)
025000       CALL "ALRVFDBK" USING WK-C-FDBK-RECORD
025100       MOVE WK-C-FDBK-SEVERITY TO    ALERT-SEVERITY
025200       MOVE WK-C-FDBK-STATUS   TO    ALERT-STATUS
025300   WHEN "COMPLIANCE"
025400       MOVE ALERT-METADATA-RAW TO    WK-C-COMP-METADATA-RAW
025500       MOVE WK-C-XRULE-AUTO-CLOSE-IF
025600                               TO    WK-C-COMP-AUTO-CLOSE-IF
025700       MOVE ALERT-SEVERITY     TO    WK-C-COMP-CURR-SEVERITY
025800       MOVE ALERT-STATUS       TO    WK-C-COMP-CURR-STATUS
025900       CALL "ALRVCOMP" USING WK-C-COMP-RECORD
026000       IF   WK-C-COMP-CLOSED = "Y"
026100            MOVE WK-C-COMP-SEVERITY TO ALERT-SEVERITY
026200            MOVE WK-C-COMP-STATUS   TO ALERT-STATUS
026300       END-IF
026400   WHEN OTHER
026500       CONTINUE
026600     END-EVALUATE.
026700
026800 B079-RUN-EVALUATOR-EX.
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 B080-REWRITE-ALERT.
027300*---------------------------------------------------------------*
027400     REWRITE ALERT-RECORD.
027500     IF      NOT WK-C-SUCCESSFUL
027600       DISPLAY "ALRSWEEP - REWRITE FILE ERROR - ALRALRTF"
027700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800       GO TO Y900-ABNORMAL-TERMINATION.
027900
028000 B089-REWRITE-ALERT-EX.
028100     EXIT.
028200
028300*---------------------------------------------------------------*
028400 B090-LOG-HISTORY.
028500*---------------------------------------------------------------*
028600     MOVE    "H"                     TO    WK-C-XNEXT-COUNTER-CD.
028700     CALL    "ALRXNEXT" USING WK-C-XNEXT-RECORD.
028800     IF      WK-C-XNEXT-ERROR-CD NOT = SPACES
028900       DISPLAY "ALRSWEEP - ALRXNEXT ERROR - "
029000               WK-C-XNEXT-ERROR-CD
029100       GO TO Y900-ABNORMAL-TERMINATION.
029200
029300     MOVE    WK-C-XNEXT-NEW-ID       TO    HISTORY-ID.
029400     MOVE    ALERT-ID                TO    HIST-ALERT-ID.
029500     MOVE    WK-C-BEFORE-STATUS      TO    HIST-PREVIOUS-STATUS.
029600     MOVE    ALERT-STATUS            TO    HIST-NEW-STATUS.
029700     MOVE    WK-C-RUN-DATE           TO    HIST-TRANS-DATE.
029800     MOVE    WK-C-RUN-TIME           TO    HIST-TRANS-TIME.
029900*        HIST-REASON ALREADY MOVED BY THE CALLING PARAGRAPH.
030000
030100     WRITE   ALERT-HISTORY-RECORD.
030200     IF      NOT WK-C-SUCCESSFUL
030300       DISPLAY "ALRSWEEP - WRITE FILE ERROR - ALRHISTF"
030400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500       GO TO Y900-ABNORMAL-TERMINATION.
030600
030700 B099-LOG-HISTORY-EX.
030800     EXIT.
030900
031000 EJECT
031100*---------------------------------------------------------------*
031200 B200-APPLY-TTL.
031300*---------------------------------------------------------------*
031400     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED
031500                               TO    WK-C-MINS-TS-14.
031600     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
031700     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-ALERT-ABS-MINS.
031800
031900     IF      WK-N-ALERT-ABS-MINS < WK-N-TTL-CUTOFF-MINS
032000       MOVE "AUTO_CLOSED"      TO    ALERT-STATUS
032100       PERFORM B080-REWRITE-ALERT
032200          THRU B089-REWRITE-ALERT-EX
032300       MOVE WK-N-TTL-HOURS     TO    WK-C-HIST-TTL-HOURS-DISP
032400       MOVE WK-C-HIST-REASON-TTL-VIEW
032500                               TO    HIST-REASON
032600       PERFORM B090-LOG-HISTORY
032700          THRU B099-LOG-HISTORY-EX
032800       ADD  1  TO WK-N-TTL-CLOSED-COUNT.
032900
033000 B209-APPLY-TTL-EX.
033100     EXIT.
033200
033300 EJECT
033400*---------------------------------------------------------------*
033500 C000-READ-NEXT-ALERT.
033600*---------------------------------------------------------------*
033700     READ    ALERT-FILE NEXT RECORD
033800       AT END
033900       SET     WK-C-NO-MORE-ALERTS TO TRUE
034000       GO TO C099-READ-NEXT-ALERT-EX.
034100
034200     IF      NOT WK-C-SUCCESSFUL
034300       DISPLAY "ALRSWEEP - READ FILE ERROR - ALRALRTF"
034400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034500       GO TO C099-READ-NEXT-ALERT-EX.
034600
034700 C099-READ-NEXT-ALERT-EX.
034800     EXIT.
034900
035000 EJECT
035100*---------------------------------------------------------------*
035200*                   PROGRAM SUBROUTINE                          *
035300*---------------------------------------------------------------*
035400 Y900-ABNORMAL-TERMINATION.
035500*---------------------------------------------------------------*
035600     PERFORM Z000-END-PROGRAM-ROUTINE
035700  THRU Z999-END-PROGRAM-ROUTINE-EX.
035800     GOBACK.
035900
036000*---------------------------------------------------------------*
036100 Z000-END-PROGRAM-ROUTINE.
036200*---------------------------------------------------------------*
036300     CLOSE   ALERT-FILE
036400       ALERT-HISTORY-FILE.
036500
036600     DISPLAY "ALRSWEEP - CONTROL-TOTAL REPORT".
036700     DISPLAY "RUN DATE/TIME    - " WK-C-RUN-DATE " " WK-C-RUN-TIME.
036800     DISPLAY "TTL-HOURS POLICY - " WK-N-TTL-HOURS.
036900     DISPLAY "RULE-CLOSED-COUNT- " WK-N-RULE-CLOSED-COUNT.
037000     DISPLAY "TTL-CLOSED-COUNT - " WK-N-TTL-CLOSED-COUNT.
037100
037200 Z999-END-PROGRAM-ROUTINE-EX.
037300     EXIT.
037400
037500******************************************************************
037600*************** END OF PROGRAM SOURCE - ALRSWEEP ****************
037700******************************************************************

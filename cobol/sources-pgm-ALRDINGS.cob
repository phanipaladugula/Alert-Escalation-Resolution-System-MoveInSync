000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRDINGS.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN INGESTION/DISPATCH DRIVER FOR THE OPERATIONAL
001200*               ALERTING SUITE.  READS THE INCOMING ALERT-TXN-FILE
001300*               (ONE ROW PER OVERSPEED/COMPLIANCE/FEEDBACK EVENT
001400*               HANDED UP FROM THE FLEET FEED), REJECTS ANY
001500*               TRANSACTION THAT DOES NOT CARRY A DRIVER-ID AND A
001600*               CLOSE-MARKER, STAMPS SEVERITY/STATUS/TIMESTAMP AND
001700*               THE NEXT ALERT-ID, WRITES THE NEW ALERT-FILE ROW,
001800*               DISPATCHES TO THE RULE EVALUATOR CONFIGURED FOR
001900*               THE TRANSACTION'S SOURCE-TYPE AND LOGS THE
002000*               INGESTION TO THE ALERT-HISTORY-FILE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* ALR0015 - RKPATEL - 14/03/1994 - INITIAL VERSION - REWORKED THE
002600*                      OLD TRFVTD2 STP DRIVER SHAPE (READ TXN,
002700*                      LOOK UP PARAMETER, CALL EVALUATOR, WRITE
002800*                      JOURNAL) FOR THE NEW ALERT ENGINE.
002900* ALR0022 - DSANTOS - 21/09/1998 - Y2K REMEDIATION - WK-C-RUN-
003000*                      DATE NOW BUILT FROM THE 4-DIGIT-YEAR
003100*                      SYSTEM DATE RATHER THAN A 2-DIGIT STAMP.
003200* ALR0044 - TWALLACE- 11/08/2006 - REJECT COUNT NOW DISPLAYED AT
003300*                      END OF RUN SO OPERATIONS CAN SEE HOW MANY
003400*                      TRANSACTIONS WERE BOUNCED WITHOUT GREPPING
003500*                      THE JOBLOG.
003600* ALR0055 - MOKAFOR - 09/01/2011 - ALERT-FILE CHANGED FROM PLAIN
003700*                      SEQUENTIAL TO INDEXED ON ALERT-ID SO THIS
003800*                      PROGRAM CAN REWRITE THE ROW IT JUST WROTE
003900*                      ONCE THE RULE EVALUATOR HAS RUN, AND SO
004000*                      ALRSWEEP/ALRDASH CAN RE-READ BY KEY.
004100* ALR0059 - TWALLACE- 14/02/2011 - RULE-CONFIG LOOKUP MISS (NO
004200*                      CONFIGURED EVALUATOR FOR THE SOURCE-TYPE)
004300*                      NO LONGER TREATED AS AN ERROR - ALERT IS
004400*                      LEFT AS INGESTED (SEE B070-DISPATCH-RULE).
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400     UPSI-0 IS UPSI-SWITCH-0
005500   ON STATUS IS U0-ON
005600   OFF STATUS IS U0-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ALERT-TXN-FILE ASSIGN TO ALRTXNF
006100      ORGANIZATION      IS SEQUENTIAL
006200      FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT ALERT-FILE ASSIGN TO ALRALRTF
006500      ORGANIZATION      IS INDEXED
006600      ACCESS MODE       IS DYNAMIC
006700      RECORD KEY        IS ALERT-ID
006800      FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000     SELECT ALERT-HISTORY-FILE ASSIGN TO ALRHISTF
007100      ORGANIZATION      IS SEQUENTIAL
007200      FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400     SELECT ALERT-REJECT-FILE ASSIGN TO ALRREJTF
007500      ORGANIZATION      IS SEQUENTIAL
007600      FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800 EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  ALERT-TXN-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS ALERT-TXN-RECORD.
008700 01  ALERT-TXN-RECORD.
008800     COPY ALRTXN.
008900
009000 FD  ALERT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS ALERT-RECORD.
009300 01  ALERT-RECORD.
009400     COPY ALERTREC.
009500
009600 FD  ALERT-HISTORY-FILE
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS ALERT-HISTORY-RECORD.
009900 01  ALERT-HISTORY-RECORD.
010000     COPY ALHISTRY.
010100
010200 FD  ALERT-REJECT-FILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS ALERT-TXN-RECORD-R.
010500 01  ALERT-TXN-RECORD-R.
010600     COPY ALRTXN.
010700
010800*************************
010900 WORKING-STORAGE SECTION.
011000*************************
011100 01  FILLER              PIC X(24)  VALUE
011200     "** PROGRAM ALRDINGS  **".
011300
011400* ------------------ PROGRAM WORKING STORAGE -------------------*
011500 COPY ALRCMWS.
011600
011700 01  WK-C-WORK-AREA.
011800     05  WK-C-END-OF-TXN-FILE        PIC X(01)      VALUE "N".
011900   88  WK-C-NO-MORE-TXN            VALUE "Y".
012000     05  FILLER                      PIC X(40).
012100     05  WK-C-REJECT-REASON          PIC X(40).
012200 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
012300     05  FILLER                      PIC X(81).
012400
012500 01  WK-C-RUN-TOTALS.
012600     05  WK-C-INGESTED-COUNT         PIC 9(07)      COMP-3.
012700     05  WK-C-REJECTED-COUNT         PIC 9(07)      COMP-3.
012800 01  WK-C-RUN-TOTALS-VIEW REDEFINES WK-C-RUN-TOTALS.
012900     05  FILLER                      PIC X(08).
013000
013100 01  WK-C-HIST-REASON-AREA.
013200     05  WK-C-HIST-REASON-LIT        PIC X(18)      VALUE
013300   "SYSTEM INGESTED: ".
013400     05  WK-C-HIST-REASON-SRCE       PIC X(20).
013500     05  WK-C-HIST-REASON-PAREN      PIC X(01)      VALUE "(".
013600     05  WK-C-HIST-REASON-SEV        PIC X(08).
013700     05  WK-C-HIST-REASON-CLOSE      PIC X(01)      VALUE ")".
013800
013900 01  WK-C-HIST-REASON-VIEW REDEFINES WK-C-HIST-REASON-AREA.
014000     05  FILLER                      PIC X(48).
014100
014200* ------------- CALLED-SUBPROGRAM COMMUNICATION AREAS -----------*
014300 COPY LKNEXTID.
014400 COPY LKRULCFG.
014500 COPY LKOVRSPD.
014600 COPY LKFEEDBK.
014700 COPY LKCOMPLI.
014800
014900 EJECT
015000 LINKAGE SECTION.
015100*****************
015200* NONE - ALRDINGS IS THE TOP-LEVEL RUN UNIT FOR INGESTION.
015300 EJECT
015400*********************
015500 PROCEDURE DIVISION.
015600*********************
015700 MAIN-MODULE.
015800     PERFORM A000-INITIALIZE-RUN
015900  THRU A099-INITIALIZE-RUN-EX.
016000
016100     PERFORM B000-MAIN-PROCESSING
016200  THRU B099-MAIN-PROCESSING-EX
016300       UNTIL WK-C-NO-MORE-TXN.
016400
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600  THRU Z999-END-PROGRAM-ROUTINE-EX.
016700     GOBACK.
016800
016900 EJECT
017000*---------------------------------------------------------------*
017100 A000-INITIALIZE-RUN.
017200*---------------------------------------------------------------*
017300     MOVE    ZERO                    TO    WK-C-INGESTED-COUNT
017400                                      WK-C-REJECTED-COUNT.
017500     ACCEPT  WK-C-RUN-DATE           FROM  DATE YYYYMMDD.
017600     ACCEPT  WK-C-RUN-TIME           FROM  TIME.
017700
017800     OPEN    INPUT  ALERT-TXN-FILE.
017900     IF      NOT WK-C-SUCCESSFUL
018000       DISPLAY "ALRDINGS - OPEN FILE ERROR - ALRTXNF"
018100       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200       GO TO Y900-ABNORMAL-TERMINATION.
018300
018400     OPEN    I-O ALERT-FILE.
018500     IF      NOT WK-C-SUCCESSFUL
018600       DISPLAY "ALRDINGS - OPEN FILE ERROR - ALRALRTF"
018700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800       GO TO Y900-ABNORMAL-TERMINATION.
018900
019000     OPEN    EXTEND ALERT-HISTORY-FILE.
019100     IF      NOT WK-C-SUCCESSFUL
019200       DISPLAY "ALRDINGS - OPEN FILE ERROR - ALRHISTF"
019300       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400       GO TO Y900-ABNORMAL-TERMINATION.
019500
019600     OPEN    OUTPUT ALERT-REJECT-FILE.
019700     IF      NOT WK-C-SUCCESSFUL
019800       DISPLAY "ALRDINGS - OPEN FILE ERROR - ALRREJTF"
019900       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000       GO TO Y900-ABNORMAL-TERMINATION.
020100
020200     PERFORM C000-READ-TXN-RECORD
020300  THRU C099-READ-TXN-RECORD-EX.
020400
020500 A099-INITIALIZE-RUN-EX.
020600     EXIT.
020700
020800 EJECT
020900*---------------------------------------------------------------*
021000 B000-MAIN-PROCESSING.
021100*---------------------------------------------------------------*
021200     MOVE    SPACES                  TO    WK-C-REJECT-REASON.
021300     IF      TXN-DRIVER-ID = SPACES
021400       MOVE "MISSING DRIVER-ID" TO    WK-C-REJECT-REASON.
021500     IF      TXN-CLOSE-MARKER = SPACES
021600       MOVE "MISSING CLOSE-MARKER"
021700                               TO    WK-C-REJECT-REASON.
021800
021900     IF      WK-C-REJECT-REASON NOT = SPACES
022000       PERFORM B900-WRITE-REJECT
022100          THRU B999-WRITE-REJECT-EX
022200     ELSE
022300       PERFORM B050-ASSIGN-INITIAL
022400          THRU B059-ASSIGN-INITIAL-EX
022500       PERFORM B060-WRITE-ALERT
022600          THRU B069-WRITE-ALERT-EX
022700       PERFORM B070-DISPATCH-RULE
022800          THRU B079-DISPATCH-RULE-EX
022900       PERFORM B080-LOG-HISTORY
023000          THRU B089-LOG-HISTORY-EX
023100       ADD  1  TO WK-C-INGESTED-COUNT.
023200
023300     PERFORM C000-READ-TXN-RECORD
023400  THRU C099-READ-TXN-RECORD-EX.
023500
023600 B099-MAIN-PROCESSING-EX.
023700     EXIT.
023800
023900*---------------------------------------------------------------*
024000 B050-ASSIGN-INITIAL.
024100*---------------------------------------------------------------*
024200     MOVE    SPACES                  TO    ALERT-RECORD.
024300     MOVE    TXN-SOURCE-TYPE         TO    ALERT-SOURCE-TYPE.
024400     INSPECT ALERT-SOURCE-TYPE
024500       CONVERTING
024600       "abcdefghijklmnopqrstuvwxyz"
024700    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024800     MOVE    TXN-DRIVER-ID           TO    ALERT-DRIVER-ID.
024900     MOVE    TXN-METADATA-RAW        TO    ALERT-METADATA-RAW.
025000     MOVE    TXN-CLOSE-MARKER        TO    ALERT-CLOSE-MARKER.
025100     MOVE    WK-C-RUN-DATE           TO    ALERT-DATE.
025200     MOVE    WK-C-RUN-TIME           TO    ALERT-TIME.
025300
025400     IF      ALERT-SOURCE-TYPE = "COMPLIANCE"
025500       MOVE "INFO"             TO    ALERT-SEVERITY
025600     ELSE
025700       MOVE "WARNING"          TO    ALERT-SEVERITY.
025800     MOVE    "OPEN"                  TO    ALERT-STATUS.
025900
026000     MOVE    "A"                     TO    WK-C-XNEXT-COUNTER-CD.
026100     CALL    "ALRXNEXT" USING WK-C-XNEXT-RECORD.
026200     IF      WK-C-XNEXT-ERROR-CD NOT = SPACES
026300       DISPLAY "ALRDINGS - ALRXNEXT ERROR - "
026400               WK-C-XNEXT-ERROR-CD
026500       GO TO Y900-ABNORMAL-TERMINATION.
026600     MOVE    WK-C-XNEXT-NEW-ID       TO    ALERT-ID.
026700
026800 B059-ASSIGN-INITIAL-EX.
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 B060-WRITE-ALERT.
027300*---------------------------------------------------------------*
027400     WRITE   ALERT-RECORD.
027500     IF      NOT WK-C-SUCCESSFUL
027600       DISPLAY "ALRDINGS - WRITE FILE ERROR - ALRALRTF"
027700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800       GO TO Y900-ABNORMAL-TERMINATION.
027900
028000 B069-WRITE-ALERT-EX.
028100     EXIT.
028200
028300*---------------------------------------------------------------*
028400 B070-DISPATCH-RULE.
028500*---------------------------------------------------------------*
028600     MOVE    ALERT-SOURCE-TYPE     TO    WK-C-XRULE-SOURCE-TYPE.
028700     CALL    "ALRXRULE" USING WK-C-XRULE-RECORD.
028800     IF      WK-C-XRULE-ERROR-CD NOT = SPACES
028900       DISPLAY "ALRDINGS - ALRXRULE ERROR - "
029000               WK-C-XRULE-ERROR-CD
029100       GO TO Y900-ABNORMAL-TERMINATION.
029200
029300     IF      WK-C-XRULE-FOUND NOT = "Y"
029400       GO TO B079-DISPATCH-RULE-EX.
029500
029600     EVALUATE ALERT-SOURCE-TYPE
029700   WHEN "OVERSPEED"
029800       PERFORM B071-RUN-OVERSPEED
029900          THRU B071-RUN-OVERSPEED-EX
030000   WHEN "FEEDBACK_NEGATIVE"
030100       PERFORM B072-RUN-FEEDBACK
030200          THRU B072-RUN-FEEDBACK-EX
030300   WHEN "COMPLIANCE"
030400       PERFORM B073-RUN-COMPLIANCE
030500          THRU B073-RUN-COMPLIANCE-EX
030600   WHEN OTHER
030700       CONTINUE
030800     END-EVALUATE.
030900
031000     REWRITE ALERT-RECORD.
031100     IF      NOT WK-C-SUCCESSFUL
031200       DISPLAY "ALRDINGS - REWRITE FILE ERROR - ALRALRTF"
031300       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031400       GO TO Y900-ABNORMAL-TERMINATION.
031500
031600 B079-DISPATCH-RULE-EX.
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000 B071-RUN-OVERSPEED.
032100*---------------------------------------------------------------*
032200     MOVE    ALERT-DRIVER-ID         TO    WK-C-OVSP-DRIVER-ID.
032300     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED
032400                               TO    WK-C-OVSP-CURR-TS-14.
032500     MOVE    WK-C-XRULE-ESC-COUNT    TO    WK-C-OVSP-ESC-COUNT.
032600     MOVE    WK-C-XRULE-WINDOW-MINS  TO    WK-C-OVSP-WINDOW-MINS.
032700     MOVE    WK-C-RUN-DATE      TO    WK-C-OVSP-RUN-TS-14 (1:8).
032800     MOVE    WK-C-RUN-TIME      TO    WK-C-OVSP-RUN-TS-14 (9:6).
032900     CALL    "ALRVOVSP" USING WK-C-OVSP-RECORD.
033000     IF      WK-C-OVSP-EVALUATED = "Y"
033100       MOVE WK-C-OVSP-SEVERITY TO ALERT-SEVERITY
033200       MOVE WK-C-OVSP-STATUS   TO ALERT-STATUS.
033300
033400 B071-RUN-OVERSPEED-EX.
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 B072-RUN-FEEDBACK.
033900*---------------------------------------------------------------*
034000     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED
034100                               TO    WK-C-FDBK-CURR-TS-14.
034200     MOVE    WK-C-XRULE-ESC-COUNT    TO    WK-C-FDBK-ESC-COUNT.
034300     MOVE    WK-C-XRULE-WINDOW-MINS  TO    WK-C-FDBK-WINDOW-MINS.
034400     MOVE    WK-C-RUN-DATE      TO    WK-C-FDBK-RUN-TS-14 (1:8).
034500     MOVE    WK-C-RUN-TIME      TO    WK-C-FDBK-RUN-TS-14 (9:6).
034600     CALL    "ALRVFDBK" USING WK-C-FDBK-RECORD.
034700     MOVE    WK-C-FDBK-SEVERITY      TO    ALERT-SEVERITY.
034800     MOVE    WK-C-FDBK-STATUS        TO    ALERT-STATUS.
034900
035000 B072-RUN-FEEDBACK-EX.
035100     EXIT.
035200
035300*---------------------------------------------------------------*
035400 B073-RUN-COMPLIANCE.
035500*---------------------------------------------------------------*
035600     MOVE    ALERT-METADATA-RAW      TO    WK-C-COMP-METADATA-RAW.
035700     MOVE    WK-C-XRULE-AUTO-CLOSE-IF
035800                               TO    WK-C-COMP-AUTO-CLOSE-IF.
035900     MOVE    ALERT-SEVERITY          TO    WK-C-COMP-CURR-SEVERITY
036000     MOVE    ALERT-STATUS            TO    WK-C-COMP-CURR-STATUS.
036100     CALL    "ALRVCOMP" USING WK-C-COMP-RECORD.
036200     IF      WK-C-COMP-CLOSED = "Y"
036300       MOVE WK-C-COMP-SEVERITY TO ALERT-SEVERITY
036400       MOVE WK-C-COMP-STATUS   TO ALERT-STATUS.
036500
036600 B073-RUN-COMPLIANCE-EX.
036700     EXIT.
036800
036900*---------------------------------------------------------------*
037000 B080-LOG-HISTORY.
037100*---------------------------------------------------------------*
037200     MOVE    SPACES                  TO    ALERT-HISTORY-RECORD.
037300     MOVE    "H"                     TO    WK-C-XNEXT-COUNTER-CD.
037400     CALL    "ALRXNEXT" USING WK-C-XNEXT-RECORD.
037500     IF      WK-C-XNEXT-ERROR-CD NOT = SPACES
037600       DISPLAY "ALRDINGS - ALRXNEXT ERROR - "
037700               WK-C-XNEXT-ERROR-CD
037800       GO TO Y900-ABNORMAL-TERMINATION.
037900
038000     MOVE    WK-C-XNEXT-NEW-ID       TO    HISTORY-ID.
038100     MOVE    ALERT-ID                TO    HIST-ALERT-ID.
038200     MOVE    SPACES                  TO    HIST-PREVIOUS-STATUS.
038300     MOVE    ALERT-STATUS            TO    HIST-NEW-STATUS.
038400     MOVE    WK-C-RUN-DATE           TO    HIST-TRANS-DATE.
038500     MOVE    WK-C-RUN-TIME           TO    HIST-TRANS-TIME.
038600
038700     MOVE    ALERT-SOURCE-TYPE       TO    WK-C-HIST-REASON-SRCE.
038800     MOVE    ALERT-SEVERITY          TO    WK-C-HIST-REASON-SEV.
038900     MOVE    WK-C-HIST-REASON-VIEW   TO    HIST-REASON.
039000
039100     WRITE   ALERT-HISTORY-RECORD.
039200     IF      NOT WK-C-SUCCESSFUL
039300       DISPLAY "ALRDINGS - WRITE FILE ERROR - ALRHISTF"
039400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500       GO TO Y900-ABNORMAL-TERMINATION.
039600
039700 B089-LOG-HISTORY-EX.
039800     EXIT.
039900
040000*---------------------------------------------------------------*
040100 B900-WRITE-REJECT.
040200*---------------------------------------------------------------*
040300     WRITE   ALERT-TXN-RECORD-R      FROM ALERT-TXN-RECORD.
040400     ADD     1                       TO   WK-C-REJECTED-COUNT.
040500
040600 B999-WRITE-REJECT-EX.
040700     EXIT.
040800
040900 EJECT
041000*---------------------------------------------------------------*
041100 C000-READ-TXN-RECORD.
041200*---------------------------------------------------------------*
041300     READ    ALERT-TXN-FILE
041400       AT END
041500       SET     WK-C-NO-MORE-TXN    TO TRUE
041600       GO TO C099-READ-TXN-RECORD-EX.
041700
041800     IF      NOT WK-C-SUCCESSFUL
041900       DISPLAY "ALRDINGS - READ FILE ERROR - ALRTXNF"
042000       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042100       GO TO C099-READ-TXN-RECORD-EX.
042200
042300 C099-READ-TXN-RECORD-EX.
042400     EXIT.
042500
042600 EJECT
042700*---------------------------------------------------------------*
042800*                   PROGRAM SUBROUTINE                          *
042900*---------------------------------------------------------------*
043000 Y900-ABNORMAL-TERMINATION.
043100*---------------------------------------------------------------*
043200     PERFORM Z000-END-PROGRAM-ROUTINE
043300  THRU Z999-END-PROGRAM-ROUTINE-EX.
043400     GOBACK.
043500
043600*---------------------------------------------------------------*
043700 Z000-END-PROGRAM-ROUTINE.
043800*---------------------------------------------------------------*
043900     CLOSE   ALERT-TXN-FILE
044000       ALERT-FILE
044100       ALERT-HISTORY-FILE
044200       ALERT-REJECT-FILE.
044300
044400     DISPLAY "ALRDINGS - RUN COMPLETE  " WK-C-RUN-DATE
044500       " " WK-C-RUN-TIME.
044600     DISPLAY "ALRDINGS - TRANSACTIONS INGESTED - "
044700       WK-C-INGESTED-COUNT.
044800     DISPLAY "ALRDINGS - TRANSACTIONS REJECTED - "
044900       WK-C-REJECTED-COUNT.
045000
045100 Z999-END-PROGRAM-ROUTINE-EX.
045200     EXIT.
045300
045400******************************************************************
045500*************** END OF PROGRAM SOURCE - ALRDINGS ****************
045600******************************************************************

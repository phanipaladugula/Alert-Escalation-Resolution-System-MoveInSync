000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRVFDBK.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NEGATIVE-FEEDBACK RULE EVALUATOR.  COUNTS ALL
001200*               FEEDBACK_NEGATIVE ALERTS SYSTEM-WIDE (NOT PER
001300*               DRIVER) WITHIN THE ROLLING WINDOW-MINS LOOK-BACK
001400*               WINDOW - THE ALERT JUST INGESTED HAS ALREADY BEEN
001500*               WRITTEN TO ALERT-FILE BY THE CALLER AND CONTRIBUTE
001600*               TO THE COUNT.  UNLIKE THE OVERSPEED RULE THIS ONE
001700*               ALWAYS RUNS - THERE IS NO DRIVER-ID GUARD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* ALR0018 - RKPATEL - 16/03/1994 - INITIAL VERSION.
002300* ALR0072 - TWALLACE- 15/02/2011 - ADDED FULL-RECORD REDEFINES
002400*                      VIEWS OVER THE PASSED ALERT-RECORD AND THE
002500*                      LINKAGE RECORD SO A CORE DUMP SHOWS THE
002600*                      WHOLE PARAMETER AS ONE CONTIGUOUS FIELD.
002700*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ALERT-FILE ASSIGN TO ALRALRTF
004000      ORGANIZATION      IS INDEXED
004100      ACCESS MODE       IS DYNAMIC
004200      RECORD KEY        IS ALERT-ID
004300      FILE STATUS       IS WK-C-FILE-STATUS.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 FD  ALERT-FILE
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS ALERT-RECORD.
005400 01  ALERT-RECORD.
005500     COPY ALERTREC.
005600 01  ALERT-RECORD-VIEW REDEFINES ALERT-RECORD.
005700     05  FILLER                      PIC X(328).
005800
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER              PIC X(24)  VALUE
006300     "** PROGRAM ALRVFDBK  **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 COPY ALRCMWS.
006700
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-END-OF-SCAN            PIC X(01)      VALUE "N".
007000   88  WK-C-NO-MORE-ALERTS         VALUE "Y".
007100
007200 01  WK-N-COUNT-AREA.
007300     05  WK-N-FDBK-COUNT             PIC 9(07)      COMP-3.
007400
007500 COPY LKMINS.
007600
007700 01  WK-N-MINS-ALT.
007800     05  WK-N-WINDOW-START-MINS      PIC 9(11).
007900     05  WK-N-CURR-ALERT-MINS        PIC 9(11).
008000 01  WK-N-MINS-ALT-VIEW REDEFINES WK-N-MINS-ALT.
008100     05  FILLER                      PIC X(22).
008200
008300 EJECT
008400 LINKAGE SECTION.
008500*****************
008600 COPY LKFEEDBK.
008700 01  WK-C-FDBK-RECORD-VIEW REDEFINES WK-C-FDBK-RECORD.
008800     05  FILLER                      PIC X(58).
008900 EJECT
009000***********************************************
009100 PROCEDURE DIVISION USING WK-C-FDBK-RECORD.
009200***********************************************
009300 MAIN-MODULE.
009400     MOVE    WK-C-FDBK-RUN-TS-14     TO    WK-C-MINS-TS-14.
009500     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
009600     COMPUTE WK-N-WINDOW-START-MINS =
009700       WK-C-MINS-ABS-MINUTES - WK-C-FDBK-WINDOW-MINS.
009800
009900     OPEN    INPUT ALERT-FILE.
010000     IF      NOT WK-C-SUCCESSFUL
010100       DISPLAY "ALRVFDBK - OPEN FILE ERROR - ALRALRTF"
010200       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010300       GO TO MAIN-MODULE-EX.
010400
010500     MOVE    ZERO                    TO    WK-N-FDBK-COUNT.
010600     MOVE    ZEROES                  TO    ALERT-ID.
010700     START   ALERT-FILE KEY IS NOT LESS THAN ALERT-ID
010800       INVALID KEY
010900       SET     WK-C-NO-MORE-ALERTS TO TRUE.
011000
011100     PERFORM B000-SCAN-ALERT-FILE
011200  THRU B099-SCAN-ALERT-FILE-EX
011300       UNTIL WK-C-NO-MORE-ALERTS.
011400
011500     CLOSE   ALERT-FILE.
011600
011700     IF      WK-N-FDBK-COUNT >= WK-C-FDBK-ESC-COUNT
011800       MOVE "CRITICAL"         TO    WK-C-FDBK-SEVERITY
011900       MOVE "ESCALATED"        TO    WK-C-FDBK-STATUS
012000     ELSE
012100       MOVE "WARNING"          TO    WK-C-FDBK-SEVERITY
012200       MOVE "OPEN"             TO    WK-C-FDBK-STATUS.
012300
012400 MAIN-MODULE-EX.
012500     EXIT PROGRAM.
012600
012700 EJECT
012800*---------------------------------------------------------------*
012900 B000-SCAN-ALERT-FILE.
013000*---------------------------------------------------------------*
013100     READ    ALERT-FILE NEXT RECORD
013200       AT END
013300       SET     WK-C-NO-MORE-ALERTS TO TRUE
013400       GO TO B099-SCAN-ALERT-FILE-EX.
013500
013600     IF      ALERT-SOURCE-TYPE NOT = "FEEDBACK_NEGATIVE"
013700       GO TO B099-SCAN-ALERT-FILE-EX.
013800
013900     MOVE    ALERT-TS-14 OF ALERT-TS-COMBINED
014000                               TO    WK-C-MINS-TS-14.
014100     CALL    "ALRXMINS" USING WK-C-MINS-RECORD.
014200     MOVE    WK-C-MINS-ABS-MINUTES   TO    WK-N-CURR-ALERT-MINS.
014300
014400     IF      WK-N-CURR-ALERT-MINS > WK-N-WINDOW-START-MINS
014500       ADD  1  TO WK-N-FDBK-COUNT.
014600
014700 B099-SCAN-ALERT-FILE-EX.
014800     EXIT.
014900
015000******************************************************************
015100*************** END OF PROGRAM SOURCE - ALRVFDBK ****************
015200******************************************************************

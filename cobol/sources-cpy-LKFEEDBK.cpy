000100******************************************************************
000200* LKFEEDBK.cpybk
000300* LINKAGE RECORD FOR CALL "ALRVFDBK" (FEEDBACK RULE EVALUATOR)
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* ALR0008 - RKPATEL - 16/03/1994 - INITIAL VERSION.
000800******************************************************************
000900 01  WK-C-FDBK-RECORD.
001000     05  WK-C-FDBK-INPUT.
001100         10  WK-C-FDBK-CURR-TS-14     PIC 9(14).
001200*            CURRENT ALERT'S DATE+TIME AS ONE 14-DIGIT KEY
001300         10  WK-C-FDBK-ESC-COUNT      PIC 9(04).
001400         10  WK-C-FDBK-WINDOW-MINS    PIC 9(06).
001500         10  WK-C-FDBK-RUN-TS-14      PIC 9(14).
001600*            RUN DATE+TIME - "NOW" FOR THE WINDOW-START CALC
001700     05  WK-C-FDBK-OUTPUT.
001800         10  WK-C-FDBK-SEVERITY       PIC X(08).
001900         10  WK-C-FDBK-STATUS         PIC X(12).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRXNEXT.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   17 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE HANDS OUT THE NEXT ALERT-ID OR THE
001200*               NEXT HISTORY-ID FROM THE ONE-ROW ALERT-CONTROL
001300*               FILE.  CALLER SETS WK-C-XNEXT-COUNTER-CD TO "A"
001400*               OR "H".  THIS ROUTINE OPENS THE CONTROL FILE I-O
001500*               REQUESTED COUNTER BY ONE, REWRITES THE ROW AND
001600*               HANDS BACK THE NEW VALUE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* ALR0021 - RKPATEL - 17/03/1994 - INITIAL VERSION.
002200* ALR0038 - MOKAFOR - 25/06/2004 - ADDED THE "H" COUNTER-CD SO
002300*                      ALRSWEEP AND ALRRESLV CAN ALSO DRAW A
002400*                      HISTORY-ID WITHOUT GOING THROUGH ALRDINGS.
002500* ALR0069 - TWALLACE- 15/02/2011 - COM0304 (BAD COUNTER-CD)
002600*                      NOW DISPLAYS THE OFFENDING CODE ON THE
002700*                      CONSOLE - A CALLER PASSING GARBAGE USED
002800*                      TO SHOW UP AS A BARE RETURN CODE WITH
002900*                      NOTHING TO GO ON.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ALERT-CONTROL-FILE ASSIGN TO ALRCTLF
004300      ORGANIZATION      IS SEQUENTIAL
004400      ACCESS MODE       IS SEQUENTIAL
004500      FILE STATUS       IS WK-C-FILE-STATUS.
004600
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  ALERT-CONTROL-FILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  ALERT-CTL-FD-REC.
005600     COPY ALRCTLF.
005700 01  ALERT-CTL-FD-REC-VIEW REDEFINES ALERT-CTL-FD-REC.
005800     05  FILLER                      PIC X(38).
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM ALRXNEXT  **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 COPY ALRCMWS.
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-SAVE-COUNTER-CD        PIC X(01).
007100     05  FILLER                      PIC X(23).
007200 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
007300     05  FILLER                      PIC X(24).
007400
007500 EJECT
007600 LINKAGE SECTION.
007700*****************
007800 COPY LKNEXTID.
007900 01  WK-C-XNEXT-RECORD-VIEW REDEFINES WK-C-XNEXT-RECORD.
008000     05  FILLER                      PIC X(17).
008100 EJECT
008200***********************************************
008300 PROCEDURE DIVISION USING WK-C-XNEXT-RECORD.
008400***********************************************
008500 MAIN-MODULE.
008600     MOVE    SPACES              TO    WK-C-XNEXT-ERROR-CD.
008700     OPEN    I-O ALERT-CONTROL-FILE.
008800     IF      NOT WK-C-SUCCESSFUL
008900       DISPLAY "ALRXNEXT - OPEN FILE ERROR - ALRCTLF"
009000       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009100       MOVE    "COM0301"       TO WK-C-XNEXT-ERROR-CD
009200       GO TO MAIN-MODULE-EX.
009300
009400     READ    ALERT-CONTROL-FILE.
009500     IF      NOT WK-C-SUCCESSFUL
009600       DISPLAY "ALRXNEXT - READ FILE ERROR - ALRCTLF"
009700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009800       MOVE    "COM0302"       TO WK-C-XNEXT-ERROR-CD
009900       CLOSE   ALERT-CONTROL-FILE
010000       GO TO MAIN-MODULE-EX.
010100
010200     PERFORM A000-BUMP-COUNTER
010300  THRU A099-BUMP-COUNTER-EX.
010400
010500     REWRITE ALERT-CTL-FD-REC.
010600     IF      NOT WK-C-SUCCESSFUL
010700       DISPLAY "ALRXNEXT - REWRITE FILE ERROR - ALRCTLF"
010800       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900       MOVE    "COM0303"       TO WK-C-XNEXT-ERROR-CD.
011000
011100     CLOSE   ALERT-CONTROL-FILE.
011200
011300 MAIN-MODULE-EX.
011400     EXIT PROGRAM.
011500
011600 EJECT
011700*---------------------------------------------------------------*
011800 A000-BUMP-COUNTER.
011900*---------------------------------------------------------------*
012000     MOVE    WK-C-XNEXT-COUNTER-CD   TO    WK-C-SAVE-COUNTER-CD.
012100     IF      WK-C-XNEXT-COUNTER-CD = "A"
012200       ADD  1  TO CTL-LAST-ALERT-ID
012300       MOVE CTL-LAST-ALERT-ID  TO WK-C-XNEXT-NEW-ID
012400     ELSE
012500     IF      WK-C-XNEXT-COUNTER-CD = "H"
012600       ADD  1  TO CTL-LAST-HISTORY-ID
012700       MOVE CTL-LAST-HISTORY-ID
012800                               TO WK-C-XNEXT-NEW-ID
012900     ELSE
013000       DISPLAY "ALRXNEXT - BAD COUNTER-CD - "
013100               WK-C-SAVE-COUNTER-CD
013200       MOVE "COM0304"          TO WK-C-XNEXT-ERROR-CD.
013300
013400 A099-BUMP-COUNTER-EX.
013500     EXIT.
013600
013700******************************************************************
013800*************** END OF PROGRAM SOURCE - ALRXNEXT ***************
013900******************************************************************

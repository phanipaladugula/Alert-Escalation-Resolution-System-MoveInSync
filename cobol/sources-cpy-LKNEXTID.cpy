000100******************************************************************
000200* LKNEXTID.cpybk
000300* LINKAGE RECORD FOR CALL "ALRXNEXT" (NEXT-NUMBER GENERATOR)
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* ALR0013 - RKPATEL - 17/03/1994 - INITIAL VERSION.
000800******************************************************************
000900 01  WK-C-XNEXT-RECORD.
001000     05  WK-C-XNEXT-COUNTER-CD       PIC X(01).
001100*        "A" = NEXT ALERT-ID   "H" = NEXT HISTORY-ID
001200     05  WK-C-XNEXT-NEW-ID           PIC 9(09).
001300     05  WK-C-XNEXT-ERROR-CD         PIC X(07).

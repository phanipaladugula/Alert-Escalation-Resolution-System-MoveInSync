000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRVCOMP.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  COMPLIANCE RULE EVALUATOR.  IF THE CONFIGURED
001200*               AUTO-CLOSE-IF MARKER IS NON-BLANK AND APPEARS
001300*               ANYWHERE INSIDE THE ALERT'S METADATA-RAW PAYLOAD
001400*               (EXACT, CASE-SENSITIVE SUBSTRING), THE ALERT IS
001500*               AUTO_CLOSED.  SEVERITY IS NEVER CHANGED BY THIS
001600*               EVALUATOR.  NO MARKER MATCH MEANS NO CHANGE AT
001700*               ALL - THE CALLER'S CURRENT SEVERITY/STATUS STAND.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* ALR0023 - RKPATEL - 16/03/1994 - INITIAL VERSION - REWORKED THE
002300*                      OLD TRFVBAC KEYED-LOOKUP SHAPE (READ ONE
002400*                      RECORD, TEST A FIELD, RETURN A CODE) INTO A
002500*                      MARKER-STRING TALLY AGAINST METADATA-RAW.
002600* ALR0071 - TWALLACE- 15/02/2011 - DISPLAY THE PRIOR STATUS ON A
002700*                      MARKER MATCH SO THE CONSOLE LOG SHOWS WHAT
002800*                      GOT OVERWRITTEN TO AUTO_CLOSED.
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300*************************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER              PIC X(24)  VALUE
004700     "** PROGRAM ALRVCOMP  **".
004800
004900 77  WK-N-MARKER-LEN                PIC 9(03)      COMP.
005000 77  WK-N-MATCH-COUNT                PIC 9(05)      COMP.
005100
005200 01  WK-C-MARKER-AREA.
005300     05  WK-C-MARKER-TEXT            PIC X(40).
005400 01  WK-C-MARKER-VIEW REDEFINES WK-C-MARKER-AREA.
005500     05  WK-C-MARKER-BYTE       PIC X(01)  OCCURS 40 TIMES.
005600
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-SAVE-STATUS            PIC X(12).
005900     05  FILLER                      PIC X(12).
006000 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
006100     05  FILLER                      PIC X(24).
006200
006300 EJECT
006400 LINKAGE SECTION.
006500*****************
006600 COPY LKCOMPLI.
006700 01  WK-C-COMP-RECORD-VIEW REDEFINES WK-C-COMP-RECORD.
006800     05  FILLER                      PIC X(281).
006900 EJECT
007000***********************************************
007100 PROCEDURE DIVISION USING WK-C-COMP-RECORD.
007200***********************************************
007300 MAIN-MODULE.
007400     MOVE    WK-C-COMP-CURR-STATUS   TO    WK-C-SAVE-STATUS.
007500     MOVE    WK-C-COMP-CURR-SEVERITY TO    WK-C-COMP-SEVERITY.
007600     MOVE    WK-C-COMP-CURR-STATUS   TO    WK-C-COMP-STATUS.
007700     MOVE    "N"                     TO    WK-C-COMP-CLOSED.
007800
007900     IF      WK-C-COMP-AUTO-CLOSE-IF = SPACES
008000       GO TO MAIN-MODULE-EX.
008100
008200     PERFORM A000-FIND-MARKER-LEN
008300  THRU A099-FIND-MARKER-LEN-EX.
008400     IF      WK-N-MARKER-LEN = ZERO
008500       GO TO MAIN-MODULE-EX.
008600
008700     MOVE    ZERO                    TO    WK-N-MATCH-COUNT.
008800     MOVE    WK-C-COMP-AUTO-CLOSE-IF TO    WK-C-MARKER-AREA.
008900
009000     INSPECT WK-C-COMP-METADATA-RAW
009100       TALLYING WK-N-MATCH-COUNT
009200       FOR ALL WK-C-MARKER-TEXT (1:WK-N-MARKER-LEN).
009300
009400     IF      WK-N-MATCH-COUNT > ZERO
009500       MOVE "AUTO_CLOSED"      TO    WK-C-COMP-STATUS
009600       MOVE "Y"                TO    WK-C-COMP-CLOSED
009700       DISPLAY "ALRVCOMP - MARKER MATCH - STATUS WAS "
009800               WK-C-SAVE-STATUS.
009900
010000 MAIN-MODULE-EX.
010100     EXIT PROGRAM.
010200
010300 EJECT
010400*---------------------------------------------------------------*
010500 A000-FIND-MARKER-LEN.
010600*---------------------------------------------------------------*
010700*    AUTO-CLOSE-IF IS A FIXED PIC X(40) FIELD PADDED WITH
010800*    TRAILING SPACES - WALK IT FROM THE RIGHT TO FIND THE LAST
010900*    NON-BLANK BYTE SO INSPECT COMPARES ONLY THE MARKER ITSELF,
011000*    NOT THE TRAILING PAD.
011100*---------------------------------------------------------------*
011200     MOVE    WK-C-COMP-AUTO-CLOSE-IF TO    WK-C-MARKER-AREA.
011300     MOVE    40                      TO    WK-N-MARKER-LEN.
011400
011500 A010-BACK-UP-OVER-PAD.
011600     IF      WK-N-MARKER-LEN = ZERO
011700       GO TO A099-FIND-MARKER-LEN-EX.
011800     IF      WK-C-MARKER-BYTE (WK-N-MARKER-LEN) = SPACE
011900       SUBTRACT 1 FROM WK-N-MARKER-LEN
012000       GO TO A010-BACK-UP-OVER-PAD.
012100
012200 A099-FIND-MARKER-LEN-EX.
012300     EXIT.
012400
012500******************************************************************
012600*************** END OF PROGRAM SOURCE - ALRVCOMP ****************
012700******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRXMINS.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CONVERTS A 14-DIGIT CCYYMMDDHHMMSS TIMESTAMP INTO
001200*               AN ABSOLUTE MINUTE COUNT SO THE RULE EVALUATORS CA
001300*               COMPARE TWO TIMESTAMPS AND DO ROLLING-WINDOW MATH
001400*               WITHOUT ANY INTRINSIC DATE FUNCTION.  USES THE
001500*               USUAL GREGORIAN DAY-COUNT ARITHMETIC (YEARS SINCE
001600*               YEAR 1, CUMULATIVE DAYS-IN-MONTH TABLE, LEAP-YEAR
001700*               ADJUSTMENT).
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* ALR0016 - RKPATEL - 16/03/1994 - INITIAL VERSION.
002300* ALR0074 - TWALLACE- 15/02/2011 - ADDED A FULL-RECORD REDEFINES
002400*                      VIEW OVER THE LINKAGE RECORD SO A CORE
002500*                      DUMP SHOWS THE WHOLE PARAMETER AS ONE
002600*                      CONTIGUOUS FIELD.
002700*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 EJECT
003800***************
003900 DATA DIVISION.
004000***************
004100*************************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER              PIC X(24)  VALUE
004500     "** PROGRAM ALRXMINS  **".
004600
004700 01  WK-N-CUM-DAYS-TABLE.
004800     05  FILLER                      PIC 9(03)  VALUE 000.
004900     05  FILLER                      PIC 9(03)  VALUE 031.
005000     05  FILLER                      PIC 9(03)  VALUE 059.
005100     05  FILLER                      PIC 9(03)  VALUE 090.
005200     05  FILLER                      PIC 9(03)  VALUE 120.
005300     05  FILLER                      PIC 9(03)  VALUE 151.
005400     05  FILLER                      PIC 9(03)  VALUE 181.
005500     05  FILLER                      PIC 9(03)  VALUE 212.
005600     05  FILLER                      PIC 9(03)  VALUE 243.
005700     05  FILLER                      PIC 9(03)  VALUE 273.
005800     05  FILLER                      PIC 9(03)  VALUE 304.
005900     05  FILLER                      PIC 9(03)  VALUE 334.
006000 01  WK-N-CUM-DAYS-REDEF REDEFINES WK-N-CUM-DAYS-TABLE.
006100     05  WK-N-CUM-DAYS               PIC 9(03)  OCCURS 12 TIMES.
006200
006300 01  WK-C-CONV-TS-14                 PIC 9(14).
006400 01  WK-C-CONV-TS-BROKEN REDEFINES WK-C-CONV-TS-14.
006500     05  WK-N-CONV-YEAR               PIC 9(04).
006600     05  WK-N-CONV-MONTH              PIC 9(02).
006700     05  WK-N-CONV-DAY                PIC 9(02).
006800     05  WK-N-CONV-HOUR               PIC 9(02).
006900     05  WK-N-CONV-MIN                PIC 9(02).
007000     05  WK-N-CONV-SEC                PIC 9(02).
007100
007200 77  WK-N-CONV-Y1                    PIC 9(04)  COMP.
007300 77  WK-N-CONV-DIV4                  PIC 9(04)  COMP.
007400 77  WK-N-CONV-DIV100                PIC 9(04)  COMP.
007500 77  WK-N-CONV-DIV400                PIC 9(04)  COMP.
007600 77  WK-N-CONV-REM4                  PIC 9(04)  COMP.
007700 77  WK-N-CONV-REM100                PIC 9(04)  COMP.
007800 77  WK-N-CONV-REM400                PIC 9(04)  COMP.
007900 77  WK-N-CONV-ABS-DAYS              PIC 9(09)  COMP.
008000 77  WK-C-CONV-LEAP-FLAG             PIC X(01)  VALUE "N".
008100     88  WK-C-CONV-IS-LEAP               VALUE "Y".
008200
008300 EJECT
008400 LINKAGE SECTION.
008500*****************
008600 COPY LKMINS.
008700 01  WK-C-MINS-RECORD-VIEW REDEFINES WK-C-MINS-RECORD.
008800     05  FILLER                      PIC X(25).
008900 EJECT
009000***********************************************
009100 PROCEDURE DIVISION USING WK-C-MINS-RECORD.
009200***********************************************
009300 MAIN-MODULE.
009400     MOVE    WK-C-MINS-TS-14         TO    WK-C-CONV-TS-14.
009500     MOVE    "N"                     TO    WK-C-CONV-LEAP-FLAG.
009600
009700     COMPUTE WK-N-CONV-Y1 = WK-N-CONV-YEAR - 1.
009800     DIVIDE  WK-N-CONV-Y1 BY 4       GIVING WK-N-CONV-DIV4.
009900     DIVIDE  WK-N-CONV-Y1 BY 100     GIVING WK-N-CONV-DIV100.
010000     DIVIDE  WK-N-CONV-Y1 BY 400     GIVING WK-N-CONV-DIV400.
010100
010200     PERFORM A000-SET-LEAP-FLAG
010300  THRU A099-SET-LEAP-FLAG-EX.
010400
010500     COMPUTE WK-N-CONV-ABS-DAYS =
010600       (WK-N-CONV-Y1 * 365) + WK-N-CONV-DIV4
010700        - WK-N-CONV-DIV100 + WK-N-CONV-DIV400
010800        + WK-N-CUM-DAYS (WK-N-CONV-MONTH) + WK-N-CONV-DAY.
010900
011000     IF      WK-N-CONV-MONTH > 2
011100       AND WK-C-CONV-IS-LEAP
011200       ADD  1  TO WK-N-CONV-ABS-DAYS.
011300
011400     COMPUTE WK-C-MINS-ABS-MINUTES =
011500       (WK-N-CONV-ABS-DAYS * 1440)
011600        + (WK-N-CONV-HOUR * 60) + WK-N-CONV-MIN.
011700
011800     EXIT PROGRAM.
011900
012000 EJECT
012100*---------------------------------------------------------------*
012200 A000-SET-LEAP-FLAG.
012300*---------------------------------------------------------------*
012400     DIVIDE  WK-N-CONV-YEAR BY 4
012500       GIVING WK-N-CONV-DIV4 REMAINDER WK-N-CONV-REM4.
012600     IF      WK-N-CONV-REM4 = 0
012700       DIVIDE WK-N-CONV-YEAR BY 100
012800              GIVING WK-N-CONV-DIV100
012900              REMAINDER WK-N-CONV-REM100
013000       IF     WK-N-CONV-REM100 NOT = 0
013100              MOVE "Y" TO WK-C-CONV-LEAP-FLAG
013200       ELSE
013300              DIVIDE WK-N-CONV-YEAR BY 400
013400                     GIVING WK-N-CONV-DIV400
013500                     REMAINDER WK-N-CONV-REM400
013600              IF  WK-N-CONV-REM400 = 0
013700                  MOVE "Y" TO WK-C-CONV-LEAP-FLAG.
013800
013900 A099-SET-LEAP-FLAG-EX.
014000     EXIT.
014100
014200******************************************************************
014300*************** END OF PROGRAM SOURCE - ALRXMINS ****************
014400******************************************************************

000100******************************************************************
000200*    ALRCMWS - COMMON WORK STORAGE FOR THE ALERT ENGINE SUITE
000300*    (STANDS IN FOR THE OLD ASCMWS/FIL3090 SHARED COPYBOOKS)
000400******************************************************************
000500*    HISTORY OF MODIFICATION:
000600******************************************************************
000700* ALR0001 - RKPATEL - 12/03/1994 - INITIAL VERSION - LIFTED THE
000800*           FILE-STATUS/SWITCH BLOCK OUT OF EVERY STP PROGRAM SO
000900*           THE NEW ALERT SUITE HAS ONE COPYBOOK TO MAINTAIN.
001000* ALR0014 - DSANTOS - 09/11/1998 - Y2K REMEDIATION - WK-C-RUN-CCYY
001100*           EXPANDED FROM 9(2) TO 9(4), WK-C-RUN-DATE REBUILT
001200*           AS CCYYMMDD THROUGHOUT.
001300* ALR0037 - MOKAFOR - 22/06/2004 - ADDED WK-C-ELAPSED-HRS WORK
001400*           AREA FOR THE SWEEP JOB'S TTL AGING ARITHMETIC.
001500******************************************************************
001600 01  WK-C-COMMON.
001700     05  WK-C-FILE-STATUS            PIC X(02).
001800         88  WK-C-SUCCESSFUL             VALUE "00".
001900         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002000         88  WK-C-DUPLICATE-KEY          VALUE "22".
002100         88  WK-C-END-OF-FILE            VALUE "10".
002200     05  WK-C-RUN-DATE                   PIC 9(08).
002300     05  WK-C-RUN-TIME                   PIC 9(06).
002400     05  WK-C-ELAPSED-HRS                PIC S9(05)     COMP-3.
002500     05  FILLER                          PIC X(20).

000100******************************************************************
000200* ALRCTLF.cpybk
000300* I-O FORMAT: ALERT-CONTROL-RECORD  FROM FILE ALERT-CONTROL-FILE
000400* ONE-ROW COUNTER FILE - HOLDS THE LAST ALERT-ID AND LAST
000500* HISTORY-ID ISSUED SO FAR.  ALRXNEXT BUMPS/REWRITES THIS ROW.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* ALR0012 - RKPATEL - 17/03/1994 - INITIAL VERSION.
001000******************************************************************
001100 01  ALERT-CONTROL-RECORD.
001200     05  CTL-LAST-ALERT-ID           PIC 9(09).
001300     05  CTL-LAST-HISTORY-ID         PIC 9(09).
001400     05  FILLER                      PIC X(20).

000100******************************************************************
000200* LKCOMPLI.cpybk
000300* LINKAGE RECORD FOR CALL "ALRVCOMP" (COMPLIANCE RULE EVALUATOR)
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* ALR0007 - RKPATEL - 16/03/1994 - INITIAL VERSION.
000800******************************************************************
000900 01  WK-C-COMP-RECORD.
001000     05  WK-C-COMP-INPUT.
001100         10  WK-C-COMP-METADATA-RAW   PIC X(200).
001200         10  WK-C-COMP-AUTO-CLOSE-IF  PIC X(40).
001300         10  WK-C-COMP-CURR-SEVERITY  PIC X(08).
001400         10  WK-C-COMP-CURR-STATUS    PIC X(12).
001500     05  WK-C-COMP-OUTPUT.
001600         10  WK-C-COMP-SEVERITY       PIC X(08).
001700         10  WK-C-COMP-STATUS         PIC X(12).
001800         10  WK-C-COMP-CLOSED         PIC X(01).
001900*            "Y" IF THE MARKER MATCHED AND STATUS WAS SET
002000*            TO AUTO_CLOSED THIS CALL

000100******************************************************************
000200* LKRULCFG.cpybk
000300* LINKAGE RECORD FOR CALL "ALRXRULE" (RULE-TABLE LOADER/LOOKUP)
000400* ALRXRULE LOADS RULE-CONFIG-FILE INTO ITS OWN WORKING STORAGE
000500* THE FIRST TIME IT IS CALLED IN A RUN, THEN SERVES EVERY
000600* SUBSEQUENT CALL AS A LOOKUP BY WK-C-XRULE-SOURCE-TYPE.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* ALR0009 - RKPATEL - 16/03/1994 - INITIAL VERSION.
001100******************************************************************
001200 01  WK-C-XRULE-RECORD.
001300     05  WK-C-XRULE-SOURCE-TYPE       PIC X(20).
001400*        INPUT - KEY TO LOOK UP, UPPER-CASED BY THE CALLER
001500     05  WK-C-XRULE-FOUND             PIC X(01).
001600*        "Y"/"N" - OUTPUT
001700     05  WK-C-XRULE-ESC-COUNT         PIC 9(04).
001800     05  WK-C-XRULE-WINDOW-MINS       PIC 9(06).
001900     05  WK-C-XRULE-AUTO-CLOSE-IF     PIC X(40).
002000     05  WK-C-XRULE-ERROR-CD          PIC X(07).

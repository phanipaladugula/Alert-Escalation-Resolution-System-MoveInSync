000100******************************************************************
000200* ALHISTRY.cpybk
000300* I-O FORMAT: ALERT-HISTORY-RECORD  FROM FILE ALERT-HISTORY-FILE
000400* APPEND-ONLY JOURNAL OF EVERY STATUS TRANSITION AN ALERT GOES
000500* THROUGH.  ADAPTED FROM THE OLD UFIMIJ INTERFACE JOURNAL LAYOUT.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* ALR0003 - RKPATEL - 15/03/1994 - INITIAL VERSION.
001000* ALR0027 - MOKAFOR - 04/02/2003 - ADDED HIST-STATUS-PAIR
001100*           REDEFINE FOR THE DASHBOARD JOB'S RECENT-EVENTS
001200*           DISPLAY LINE BUILD.
001300******************************************************************
001400 01  ALERT-HISTORY-RECORD.
001500     05  HISTORY-ID                  PIC 9(09).
001600*        SURROGATE KEY - ASSIGNED SEQUENTIALLY
001700     05  HIST-ALERT-ID                PIC 9(09).
001800*        FK TO ALERT-RECORD ALERT-ID
001900     05  HIST-PREVIOUS-STATUS         PIC X(12).
002000*        SPACES ON THE INITIAL-INGEST ROW
002100     05  HIST-NEW-STATUS              PIC X(12).
002200     05  HIST-TRANSITION-TIMESTAMP.
002300         10  HIST-TRANS-DATE          PIC 9(08).
002400         10  HIST-TRANS-TIME          PIC 9(06).
002500     05  HIST-REASON                  PIC X(60).
002600     05  FILLER                       PIC X(03).
002700*
002800 01  HIST-STATUS-PAIR REDEFINES ALERT-HISTORY-RECORD.
002900     05  FILLER                       PIC X(18).
003000     05  HIST-STATUS-FROM             PIC X(12).
003100     05  HIST-STATUS-TO               PIC X(12).
003200     05  FILLER                       PIC X(77).

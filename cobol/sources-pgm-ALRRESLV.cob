000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ALRRESLV.
000500 AUTHOR.         RKPATEL.
000600 INSTALLATION.   OPERATIONS ALERTING - RULE ENGINE.
000700 DATE-WRITTEN.   19 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MANUAL-RESOLVE MAINTENANCE RUN.  READS THE ALERT-
001200*               RESOLVE-FILE (ONE ROW PER ALERT-ID THE HELP DESK
001300*               SCREEN HAS ASKED TO BE CLOSED OUT BY HAND), LOOKS
001400*               UP EACH ALERT-ID BY KEY AGAINST THE ALERT-FILE,
001500*               AND EITHER STAMPS IT RESOLVED AND LOGS HISTORY OR
001600*               BOUNCES THE REQUEST TO THE REJECT FILE IF THE
001700*               ALERT-ID IS NOT ON FILE OR IS ALREADY RESOLVED OR
001800*               AUTO_CLOSED.  THIS JOB NEVER TOUCHES SEVERITY -
001900*               ONLY STATUS AND HISTORY.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* ALR0063 - RKPATEL - 19/03/1994 - INITIAL VERSION - REWORKED THE
002500*                      OLD TRFVGLAC OPTION-DRIVEN VALIDATE/
002600*                      RETRIEVE SHAPE (KEYED LOOKUP AGAINST A
002700*                      MASTER FILE, RETURN-CODE INDICATORS
002800*                      BACK TO THE CALLER)
002900*                      INTO A KEYED-RANDOM RESOLVE-BY-ALERT-ID
003000*                      MAINTENANCE RUN WITH ITS OWN REJECT FILE.
003100* ALR0068 - TWALLACE- 15/02/2011 - REJECT REASON NOW DISPLAYED ON
003200*                      THE CONSOLE AS EACH REQUEST IS BOUNCED, NOT
003300*                      JUST ROLLED UP IN THE END-OF-RUN COUNT, SO
003400*                      THE HELP DESK CAN SEE WHICH ALERT-ID FAILED
003500*                      WITHOUT WAITING ON A REJECT-FILE PRINTOUT.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ALERT-RESOLVE-FILE ASSIGN TO ALRRSTF
004900      ORGANIZATION      IS SEQUENTIAL
005000      FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200     SELECT ALERT-FILE ASSIGN TO ALRALRTF
005300      ORGANIZATION      IS INDEXED
005400      ACCESS MODE       IS DYNAMIC
005500      RECORD KEY        IS ALERT-ID
005600      FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800     SELECT ALERT-HISTORY-FILE ASSIGN TO ALRHISTF
005900      ORGANIZATION      IS SEQUENTIAL
006000      FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200     SELECT ALERT-RESOLVE-REJECT-FILE ASSIGN TO ALRRSRJF
006300      ORGANIZATION      IS SEQUENTIAL
006400      FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  ALERT-RESOLVE-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS ALERT-RESOLVE-RECORD.
007500 01  ALERT-RESOLVE-RECORD.
007600     COPY ALRRSTX.
007700
007800 FD  ALERT-FILE
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS ALERT-RECORD.
008100 01  ALERT-RECORD.
008200     COPY ALERTREC.
008300
008400 FD  ALERT-HISTORY-FILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS ALERT-HISTORY-RECORD.
008700 01  ALERT-HISTORY-RECORD.
008800     COPY ALHISTRY.
008900
009000 FD  ALERT-RESOLVE-REJECT-FILE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS ALERT-RESOLVE-RECORD-R.
009300 01  ALERT-RESOLVE-RECORD-R.
009400     COPY ALRRSTX.
009500
009600*************************
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER              PIC X(24)  VALUE
010000     "** PROGRAM ALRRESLV **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 COPY ALRCMWS.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-END-OF-RSTX-FILE       PIC X(01)      VALUE "N".
010700   88  WK-C-NO-MORE-RSTX           VALUE "Y".
010800     05  WK-C-BEFORE-STATUS          PIC X(12).
010900     05  WK-C-REJECT-REASON          PIC X(40).
011000     05  FILLER                      PIC X(27).
011100 01  WK-C-WORK-AREA-VIEW REDEFINES WK-C-WORK-AREA.
011200     05  FILLER                      PIC X(80).
011300
011400 01  WK-C-RUN-TOTALS.
011500     05  WK-N-RESOLVED-COUNT         PIC 9(07)      COMP-3.
011600     05  WK-N-REJECTED-COUNT         PIC 9(07)      COMP-3.
011700 01  WK-N-RUN-TOTALS-VIEW REDEFINES WK-C-RUN-TOTALS.
011800     05  FILLER                      PIC X(08).
011900
012000 01  WK-C-HIST-REASON-AREA.
012100     05  WK-C-HIST-REASON-RESLV      PIC X(60)      VALUE
012200   "MANUALLY RESOLVED VIA API".
012300 01  WK-C-HIST-REASON-VIEW REDEFINES WK-C-HIST-REASON-AREA.
012400     05  FILLER                      PIC X(60).
012500
012600* ------------- CALLED-SUBPROGRAM COMMUNICATION AREAS -----------*
012700 COPY LKNEXTID.
012800
012900 EJECT
013000 LINKAGE SECTION.
013100*****************
013200* NONE - ALRRESLV IS THE TOP-LEVEL RUN UNIT FOR THE MANUAL
013300*        RESOLVE JOB.
013400 EJECT
013500*********************
013600 PROCEDURE DIVISION.
013700*********************
013800 MAIN-MODULE.
013900     PERFORM A000-INITIALIZE-RUN
014000  THRU A099-INITIALIZE-RUN-EX.
014100
014200     PERFORM B000-MAIN-PROCESSING
014300  THRU B099-MAIN-PROCESSING-EX
014400       UNTIL WK-C-NO-MORE-RSTX.
014500
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700  THRU Z999-END-PROGRAM-ROUTINE-EX.
014800     GOBACK.
014900
015000 EJECT
015100*---------------------------------------------------------------*
015200 A000-INITIALIZE-RUN.
015300*---------------------------------------------------------------*
015400     MOVE    ZERO                    TO    WK-N-RESOLVED-COUNT
015500                                      WK-N-REJECTED-COUNT.
015600     ACCEPT  WK-C-RUN-DATE           FROM  DATE YYYYMMDD.
015700     ACCEPT  WK-C-RUN-TIME           FROM  TIME.
015800
015900     OPEN    INPUT  ALERT-RESOLVE-FILE.
016000     IF      NOT WK-C-SUCCESSFUL
016100       DISPLAY "ALRRESLV - OPEN FILE ERROR - ALRRSTF"
016200       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300       GO TO Y900-ABNORMAL-TERMINATION.
016400
016500     OPEN    I-O ALERT-FILE.
016600     IF      NOT WK-C-SUCCESSFUL
016700       DISPLAY "ALRRESLV - OPEN FILE ERROR - ALRALRTF"
016800       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900       GO TO Y900-ABNORMAL-TERMINATION.
017000
017100     OPEN    EXTEND ALERT-HISTORY-FILE.
017200     IF      NOT WK-C-SUCCESSFUL
017300       DISPLAY "ALRRESLV - OPEN FILE ERROR - ALRHISTF"
017400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500       GO TO Y900-ABNORMAL-TERMINATION.
017600
017700     OPEN    OUTPUT ALERT-RESOLVE-REJECT-FILE.
017800     IF      NOT WK-C-SUCCESSFUL
017900       DISPLAY "ALRRESLV - OPEN FILE ERROR - ALRRSRJF"
018000       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100       GO TO Y900-ABNORMAL-TERMINATION.
018200
018300     PERFORM C000-READ-RESOLVE-RECORD
018400  THRU C099-READ-RESOLVE-RECORD-EX.
018500
018600 A099-INITIALIZE-RUN-EX.
018700     EXIT.
018800
018900 EJECT
019000*---------------------------------------------------------------*
019100 B000-MAIN-PROCESSING.
019200*---------------------------------------------------------------*
019300     MOVE    SPACES                  TO    WK-C-REJECT-REASON.
019400     MOVE    RSTX-ALERT-ID           TO    ALERT-ID.
019500     READ    ALERT-FILE KEY IS ALERT-ID.
019600     IF      WK-C-SUCCESSFUL
019700       MOVE    ALERT-STATUS          TO    WK-C-BEFORE-STATUS
019800       IF      ALERT-ST-RESOLVED OR ALERT-ST-AUTO-CLOSED
019900         MOVE  "ALREADY RESOLVED OR AUTO_CLOSED"
020000                               TO    WK-C-REJECT-REASON
020100       END-IF
020200     ELSE
020300       IF      WK-C-RECORD-NOT-FOUND
020400         MOVE  "ALERT-ID NOT ON FILE"
020500                               TO    WK-C-REJECT-REASON
020600       ELSE
020700         DISPLAY "ALRRESLV - READ FILE ERROR - ALRALRTF"
020800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900         GO TO Y900-ABNORMAL-TERMINATION
021000       END-IF
021100     END-IF.
021200
021300     IF      WK-C-REJECT-REASON NOT = SPACES
021400       PERFORM B900-WRITE-REJECT
021500          THRU B999-WRITE-REJECT-EX
021600     ELSE
021700       PERFORM B050-RESOLVE-ALERT
021800          THRU B059-RESOLVE-ALERT-EX
021900       PERFORM B080-LOG-HISTORY
022000          THRU B089-LOG-HISTORY-EX
022100       ADD  1  TO WK-N-RESOLVED-COUNT.
022200
022300     PERFORM C000-READ-RESOLVE-RECORD
022400  THRU C099-READ-RESOLVE-RECORD-EX.
022500
022600 B099-MAIN-PROCESSING-EX.
022700     EXIT.
022800
022900*---------------------------------------------------------------*
023000 B050-RESOLVE-ALERT.
023100*---------------------------------------------------------------*
023200     MOVE    "RESOLVED"              TO    ALERT-STATUS.
023300     REWRITE ALERT-RECORD.
023400     IF      NOT WK-C-SUCCESSFUL
023500       DISPLAY "ALRRESLV - REWRITE FILE ERROR - ALRALRTF"
023600       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700       GO TO Y900-ABNORMAL-TERMINATION.
023800
023900 B059-RESOLVE-ALERT-EX.
024000     EXIT.
024100
024200*---------------------------------------------------------------*
024300 B080-LOG-HISTORY.
024400*---------------------------------------------------------------*
024500     MOVE    "H"                     TO    WK-C-XNEXT-COUNTER-CD.
024600     CALL    "ALRXNEXT" USING WK-C-XNEXT-RECORD.
024700     IF      WK-C-XNEXT-ERROR-CD NOT = SPACES
024800       DISPLAY "ALRRESLV - ALRXNEXT ERROR - "
024900               WK-C-XNEXT-ERROR-CD
025000       GO TO Y900-ABNORMAL-TERMINATION.
025100
025200     MOVE    SPACES                  TO    ALERT-HISTORY-RECORD.
025300     MOVE    WK-C-XNEXT-NEW-ID       TO    HISTORY-ID.
025400     MOVE    ALERT-ID                TO    HIST-ALERT-ID.
025500     MOVE    WK-C-BEFORE-STATUS      TO    HIST-PREVIOUS-STATUS.
025600     MOVE    ALERT-STATUS            TO    HIST-NEW-STATUS.
025700     MOVE    WK-C-RUN-DATE           TO    HIST-TRANS-DATE.
025800     MOVE    WK-C-RUN-TIME           TO    HIST-TRANS-TIME.
025900     MOVE    WK-C-HIST-REASON-RESLV  TO    HIST-REASON.
026000
026100     WRITE   ALERT-HISTORY-RECORD.
026200     IF      NOT WK-C-SUCCESSFUL
026300       DISPLAY "ALRRESLV - WRITE FILE ERROR - ALRHISTF"
026400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500       GO TO Y900-ABNORMAL-TERMINATION.
026600
026700 B089-LOG-HISTORY-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 B900-WRITE-REJECT.
027200*---------------------------------------------------------------*
027300     WRITE   ALERT-RESOLVE-RECORD-R  FROM ALERT-RESOLVE-RECORD.
027400     DISPLAY "ALRRESLV - REJECTED ALERT-ID " RSTX-ALERT-ID
027500             " - " WK-C-REJECT-REASON.
027600     ADD     1                       TO   WK-N-REJECTED-COUNT.
027700
027800 B999-WRITE-REJECT-EX.
027900     EXIT.
028000
028100 EJECT
028200*---------------------------------------------------------------*
028300 C000-READ-RESOLVE-RECORD.
028400*---------------------------------------------------------------*
028500     READ    ALERT-RESOLVE-FILE
028600       AT END
028700       SET     WK-C-NO-MORE-RSTX   TO TRUE
028800       GO TO C099-READ-RESOLVE-RECORD-EX.
028900
029000     IF      NOT WK-C-SUCCESSFUL
029100       DISPLAY "ALRRESLV - READ FILE ERROR - ALRRSTF"
029200       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029300       GO TO C099-READ-RESOLVE-RECORD-EX.
029400
029500 C099-READ-RESOLVE-RECORD-EX.
029600     EXIT.
029700
029800 EJECT
029900*---------------------------------------------------------------*
030000*                   PROGRAM SUBROUTINE                          *
030100*---------------------------------------------------------------*
030200 Y900-ABNORMAL-TERMINATION.
030300*---------------------------------------------------------------*
030400     PERFORM Z000-END-PROGRAM-ROUTINE
030500  THRU Z999-END-PROGRAM-ROUTINE-EX.
030600     GOBACK.
030700
030800*---------------------------------------------------------------*
030900 Z000-END-PROGRAM-ROUTINE.
031000*---------------------------------------------------------------*
031100     CLOSE   ALERT-RESOLVE-FILE
031200       ALERT-FILE
031300       ALERT-HISTORY-FILE
031400       ALERT-RESOLVE-REJECT-FILE.
031500
031600     DISPLAY "ALRRESLV - CONTROL-TOTAL REPORT".
031700     DISPLAY "RUN DATE/TIME    - " WK-C-RUN-DATE " "
031800      WK-C-RUN-TIME.
031900     DISPLAY "RESOLVED-COUNT   - " WK-N-RESOLVED-COUNT.
032000     DISPLAY "REJECTED-COUNT   - " WK-N-REJECTED-COUNT.
032100
032200 Z999-END-PROGRAM-ROUTINE-EX.
032300     EXIT.
032400
032500******************************************************************
032600*************** END OF PROGRAM SOURCE - ALRRESLV ****************
032700******************************************************************

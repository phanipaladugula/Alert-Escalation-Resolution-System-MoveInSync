000100******************************************************************
000200* RULETBL.cpybk
000300* WORKING-STORAGE IMAGE OF THE RULE-CONFIG-FILE - LOADED ONCE AT
000400* START OF RUN BY ALRXRULE AND SCANNED (LINEAR, NOT SEARCH ALL -
000500* ONLY A HANDFUL OF ROWS) BY THE DISPATCH LOGIC IN ALRXRULE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* ALR0031 - MOKAFOR - 18/07/2004 - RAISED THE TABLE CEILING FROM
001000*           3 TO 10 ROWS SO A FOURTH SOURCE-TYPE CAN BE ADDED
001100*           WITHOUT A COPYBOOK CHANGE.
001200******************************************************************
001300 01  WK-C-RULE-TABLE.
001400     05  WK-C-RULE-ROW-COUNT          PIC 9(02)      COMP-3.
001500     05  WK-C-RULE-ROW OCCURS 10 TIMES.
001600         10  WK-C-RULE-SOURCE-TYPE    PIC X(20).
001700         10  WK-C-RULE-ESC-COUNT      PIC 9(04).
001800         10  WK-C-RULE-WINDOW-MINS    PIC 9(06).
001900         10  WK-C-RULE-AUTO-CLOSE-IF  PIC X(40).
